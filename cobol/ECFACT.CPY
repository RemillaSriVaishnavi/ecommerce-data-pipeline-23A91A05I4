000100******************************************************************
000200*    ECFACT  -  HECHO DE VENTA (UN RENGLON POR DETALLE)          *
000300******************************************************************
000400*    1988-03-02  EDRD  EC-0002  VERSION INICIAL DEL LAYOUT       *
000500******************************************************************
000600 01  FACT-REGISTRO.
000700     05  FACT-DATE-KEY           PIC 9(08).
000800     05  FACT-CUSTOMER-KEY       PIC 9(06).
000900     05  FACT-PRODUCT-KEY        PIC 9(06).
001000     05  FACT-PAYMENT-METHOD-KEY PIC 9(04).
001100     05  FACT-TRANSACTION-ID     PIC X(09).
001200     05  FACT-QUANTITY           PIC 9(03).
001300     05  FACT-UNIT-PRICE         PIC S9(05)V99.
001400     05  FACT-DISCOUNT-AMOUNT    PIC S9(07)V99.
001500     05  FACT-LINE-TOTAL         PIC S9(07)V99.
001600     05  FACT-PROFIT             PIC S9(07)V99.
001700     05  FILLER                  PIC X(01).
