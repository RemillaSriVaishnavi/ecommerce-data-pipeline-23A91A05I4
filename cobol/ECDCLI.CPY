000100******************************************************************
000200*    ECDCLI  -  DIMENSION DE CLIENTE (VERSION VIGENTE)           *
000300******************************************************************
000400*    1988-03-02  EDRD  EC-0002  VERSION INICIAL DEL LAYOUT       *
000500******************************************************************
000600 01  DCLI-REGISTRO.
000700     05  DCLI-CUSTOMER-KEY       PIC 9(06).
000800     05  DCLI-CUSTOMER-ID        PIC X(08).
000900     05  DCLI-FULL-NAME          PIC X(41).
001000     05  DCLI-EMAIL              PIC X(40).
001100     05  DCLI-CITY               PIC X(20).
001200     05  DCLI-STATE              PIC X(20).
001300     05  DCLI-COUNTRY            PIC X(15).
001400     05  DCLI-AGE-GROUP          PIC X(06).
001500     05  DCLI-CUSTOMER-SEGMENT   PIC X(10).
001600     05  DCLI-REGISTRATION-DATE  PIC X(10).
001700     05  DCLI-EFFECTIVE-DATE     PIC X(10).
001800     05  DCLI-END-DATE           PIC X(10).
001900     05  DCLI-IS-CURRENT         PIC X(01).
002000     05  FILLER                  PIC X(01).
