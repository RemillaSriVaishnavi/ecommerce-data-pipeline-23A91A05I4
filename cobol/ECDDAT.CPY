000100******************************************************************
000200*    ECDDAT  -  DIMENSION DE FECHA DEL ALMACEN DE DATOS          *
000300******************************************************************
000400*    1988-03-02  EDRD  EC-0002  VERSION INICIAL DEL LAYOUT       *
000500******************************************************************
000600 01  DDAT-REGISTRO.
000700     05  DDAT-DATE-KEY           PIC 9(08).
000800     05  DDAT-FULL-DATE          PIC X(10).
000900     05  DDAT-YEAR               PIC 9(04).
001000     05  DDAT-QUARTER            PIC 9(01).
001100     05  DDAT-MONTH              PIC 9(02).
001200     05  DDAT-DAY                PIC 9(02).
001300     05  DDAT-MONTH-NAME         PIC X(09).
001400     05  DDAT-DAY-NAME           PIC X(09).
001500     05  DDAT-WEEK-OF-YEAR       PIC 9(02).
001600     05  DDAT-IS-WEEKEND         PIC X(01).
001700     05  FILLER                  PIC X(01).
