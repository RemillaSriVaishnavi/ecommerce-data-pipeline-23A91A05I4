000100******************************************************************
000200*    ECITEM  -  LAYOUT DE DETALLE DE TRANSACCION                 *
000300******************************************************************
000400*    1988-02-11  EDRD  EC-0001  VERSION INICIAL DEL LAYOUT       *
000500******************************************************************
000600 01  ITEM-REGISTRO.
000700     05  ITEM-ITEM-ID            PIC X(10).
000800     05  ITEM-TRANSACTION-ID     PIC X(09).
000900     05  ITEM-PRODUCT-ID         PIC X(08).
001000     05  ITEM-QUANTITY           PIC 9(03).
001100     05  ITEM-UNIT-PRICE         PIC S9(05)V99.
001200     05  ITEM-DISCOUNT-PCT       PIC 9(02)V99.
001300     05  ITEM-LINE-TOTAL         PIC S9(07)V99.
001400     05  FILLER                  PIC X(01).
