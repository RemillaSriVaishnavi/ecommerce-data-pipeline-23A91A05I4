000100******************************************************************
000200*    ECTRAN  -  LAYOUT DE TRANSACCION (RAW / STAGING / PROD)     *
000300******************************************************************
000400*    1988-02-11  EDRD  EC-0001  VERSION INICIAL DEL LAYOUT       *
000500******************************************************************
000600 01  TRAN-REGISTRO.
000700     05  TRAN-TRANSACTION-ID     PIC X(09).
000800     05  TRAN-CUSTOMER-ID        PIC X(08).
000900     05  TRAN-TRANSACTION-DATE   PIC X(10).
001000     05  TRAN-TRANSACTION-TIME   PIC X(08).
001100     05  TRAN-PAYMENT-METHOD     PIC X(16).
001200     05  TRAN-SHIPPING-ADDRESS   PIC X(60).
001300     05  TRAN-TOTAL-AMOUNT       PIC S9(07)V99.
001400     05  FILLER                  PIC X(01).
