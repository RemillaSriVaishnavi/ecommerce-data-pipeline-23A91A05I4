000100******************************************************************
000200*    ECACLI  -  AGREGADO DE METRICAS DE CLIENTE (CORTE POR       *
000300*               CUSTOMER-KEY)                                    *
000400******************************************************************
000500*    1988-03-02  EDRD  EC-0002  VERSION INICIAL DEL LAYOUT       *
000600******************************************************************
000700 01  ACLI-REGISTRO.
000800     05  ACLI-CUSTOMER-KEY       PIC 9(06).
000900     05  ACLI-TRANSACTION-COUNT  PIC 9(05).
001000     05  ACLI-TOTAL-SPENT        PIC S9(09)V99.
001100     05  ACLI-AVG-ORDER-VALUE    PIC S9(07)V99.
001200     05  ACLI-LAST-PURCHASE-DATE PIC X(10).
001300     05  FILLER                  PIC X(01).
