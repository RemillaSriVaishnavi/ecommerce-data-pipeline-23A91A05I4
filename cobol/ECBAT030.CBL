000100******************************************************************
000200* FECHA       : 02/03/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : CANAL E-COMMERCE                                 *
000500* PROGRAMA    : ECBAT030                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TERCER PASO DEL PIPELINE NOCTURNO DE VENTAS.     *
000800*             : CONSTRUYE LA BODEGA DIMENSIONAL (FECHA, FORMA DE *
000900*             : PAGO, CLIENTE Y PRODUCTO), ARMA EL HECHO DE      *
001000*             : VENTA POR CADA DETALLE DE PRODUCCION Y           *
001100*             : RECONSTRUYE LOS TRES AGREGADOS (VENTA DIARIA,    *
001200*             : DESEMPENO DE PRODUCTO Y METRICAS DE CLIENTE) A   *
001300*             : PARTIR DEL HECHO DE VENTA RECIEN ARMADO.         *
001400* ARCHIVOS    : PRDCUST=C, PRDPROD=C, PRDTRAN=C, PRDITEM=C,      *
001500*             : DIMDATE=S, DIMPAY=S, DIMCUST=S, DIMPROD=S,       *
001600*             : FACTSAL=S, AGGDAY=S, AGGPRD=S, AGGCUS=S          *
001700* ACCION (ES) : B=RECONSTRUIR BODEGA                             *
001800* INSTALADO   : 02/03/1988                                       *
001900* BPM/RATIONAL: 301102                                           *
002000* NOMBRE      : CARGA DE BODEGA DIMENSIONAL                      *
002100******************************************************************
002200*               B I T A C O R A   D E   C A M B I O S            *
002300******************************************************************
002400* 1988-03-02  EDRD  EC-0003  VERSION INICIAL, DIMENSIONES Y      *
002500*                            HECHO DE VENTA                      *
002600* 1989-08-09  EDRD  EC-0009  SE AGREGAN LOS TRES AGREGADOS POR   *
002700*                            CORTE DE CONTROL (SORT + RUPTURA)   *
002800* 1993-10-16  JLPM  EC-0013  SEMANA ISO Y NOMBRE DE DIA/MES DE   *
002900*                            LA DIMENSION FECHA                  *
003000* 1998-12-01  RHQ   EC-0020  AJUSTE DE SIGLO (Y2K): DIM-FECHA A  *
003100*                            CUATRO POSICIONES DE ANO           *
003200* 2004-02-20  RHQ   EC-0027  100-PRINCIPAL PASA A PERFORM THRU;  *
003300*                            ABRIR-ARCHIVOS SALE POR GO TO A LA  *
003400*                            RUTINA COMUN DE ABEND 990           *
003500* 2004-03-08  RHQ   EC-0029  SE CAMBIAN LOS TRES SORT DE         *
003600*                            RECONSTRUIR-AGREGADOS DE USING/     *
003700*                            GIVING CONTRA ARCHIVOS GV* A INPUT  *
003800*                            PROCEDURE/OUTPUT PROCEDURE CON      *
003900*                            RELEASE/RETURN SOBRE FACTSAL, IGUAL *
004000*                            QUE LO HACE EDUCACION EN SUS        *
004100*                            PROGRAMAS DE ORDENAMIENTO; SE       *
004200*                            ELIMINAN LOS ARCHIVOS GVDATE/GVPROD *
004300*                            GVCUST Y SUS FILE STATUS.           *
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.               ECBAT030.
004700 AUTHOR.                   ERICK DANIEL RAMIREZ DIVAS.
004800 INSTALLATION.             CANAL E-COMMERCE.
004900 DATE-WRITTEN.              03/02/1988.
005000 DATE-COMPILED.
005100 SECURITY.                  USO INTERNO UNICAMENTE.
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT PRDCUST ASSIGN TO PRDCUST
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            FILE STATUS   IS FS-PRDCUST.
006300
006400     SELECT PRDPROD ASSIGN TO PRDPROD
006500            ORGANIZATION  IS LINE SEQUENTIAL
006600            FILE STATUS   IS FS-PRDPROD.
006700
006800     SELECT PRDTRAN ASSIGN TO PRDTRAN
006900            ORGANIZATION  IS LINE SEQUENTIAL
007000            FILE STATUS   IS FS-PRDTRAN.
007100
007200     SELECT PRDITEM ASSIGN TO PRDITEM
007300            ORGANIZATION  IS LINE SEQUENTIAL
007400            FILE STATUS   IS FS-PRDITEM.
007500
007600     SELECT DIMDATE ASSIGN TO DIMDATE
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            FILE STATUS   IS FS-DIMDATE.
007900
008000     SELECT DIMPAY  ASSIGN TO DIMPAY
008100            ORGANIZATION  IS LINE SEQUENTIAL
008200            FILE STATUS   IS FS-DIMPAY.
008300
008400     SELECT DIMCUST ASSIGN TO DIMCUST
008500            ORGANIZATION  IS LINE SEQUENTIAL
008600            FILE STATUS   IS FS-DIMCUST.
008700
008800     SELECT DIMPROD ASSIGN TO DIMPROD
008900            ORGANIZATION  IS LINE SEQUENTIAL
009000            FILE STATUS   IS FS-DIMPROD.
009100
009200     SELECT FACTSAL ASSIGN TO FACTSAL
009300            ORGANIZATION  IS LINE SEQUENTIAL
009400            FILE STATUS   IS FS-FACTSAL.
009500
009600     SELECT AGGDAY  ASSIGN TO AGGDAY
009700            ORGANIZATION  IS LINE SEQUENTIAL
009800            FILE STATUS   IS FS-AGGDAY.
009900
010000     SELECT AGGPRD  ASSIGN TO AGGPRD
010100            ORGANIZATION  IS LINE SEQUENTIAL
010200            FILE STATUS   IS FS-AGGPRD.
010300
010400     SELECT AGGCUS  ASSIGN TO AGGCUS
010500            ORGANIZATION  IS LINE SEQUENTIAL
010600            FILE STATUS   IS FS-AGGCUS.
010700
010800     SELECT SUMRPT  ASSIGN TO SUMRPT
010900            ORGANIZATION  IS LINE SEQUENTIAL
011000            FILE STATUS   IS FS-SUMRPT.
011100
011200     SELECT SRTFAC  ASSIGN TO SORTWK1.
011300******************************************************************
011400 DATA DIVISION.
011500 FILE SECTION.
011600 FD  PRDCUST.
011700 01  PRDCUST-REGISTRO.
011800     05  FILLER                  PIC X(180).
011900 FD  PRDPROD.
012000 01  PRDPROD-REGISTRO.
012100     05  FILLER                  PIC X(128).
012200 FD  PRDTRAN.
012300 01  PRDTRAN-REGISTRO.
012400     05  FILLER                  PIC X(121).
012500 FD  PRDITEM.
012600 01  PRDITEM-REGISTRO.
012700     05  FILLER                  PIC X(051).
012800
012900 FD  DIMDATE.
013000 01  DIMDATE-REGISTRO.
013100     05  FILLER                  PIC X(049).
013200 FD  DIMPAY.
013300 01  DIMPAY-REGISTRO.
013400     05  FILLER                  PIC X(028).
013500 FD  DIMCUST.
013600 01  DIMCUST-REGISTRO.
013700     05  FILLER                  PIC X(198).
013800 FD  DIMPROD.
013900 01  DIMPROD-REGISTRO.
014000     05  FILLER                  PIC X(125).
014100 FD  FACTSAL.
014200 01  FACTSAL-REGISTRO.
014300     05  FILLER                  PIC X(071).
014400 FD  AGGDAY.
014500 01  AGGDAY-REGISTRO.
014600     05  FILLER                  PIC X(044).
014700 FD  AGGPRD.
014800 01  AGGPRD-REGISTRO.
014900     05  FILLER                  PIC X(045).
015000 FD  AGGCUS.
015100 01  AGGCUS-REGISTRO.
015200     05  FILLER                  PIC X(042).
015300 FD  SUMRPT.
015400 01  SUMRPT-LINEA.
015500     05  FILLER                  PIC X(100).
015600
015700*    SOLO SE DECLARAN LAS LLAVES DE CORTE MAS UN FILLER PARA EL  *EC-0029
015800*    RESTO DEL RENGLON; EVITA DUPLICAR LOS NOMBRES FACT- DE      *EC-0029
015900*    ECFACT QUE YA ESTAN EN WKS-HECHO (AMBIGUEDAD DE COMPILA).   *EC-0029
016000*    EL RENGLON COMPLETO DE FACTSAL VIAJA EN EL FILLER Y SE      *EC-0029
016100*    DEVUELVE TAL CUAL EN LAS RUTINAS DE SALIDA DEL SORT.        *EC-0029
016200 SD  SRTFAC.
016300 01  SRT-REGISTRO.
016400     05  SRT-DATE-KEY            PIC 9(08).
016500     05  SRT-CUSTOMER-KEY        PIC 9(06).
016600     05  SRT-PRODUCT-KEY         PIC 9(06).
016700     05  SRT-PAYMENT-METHOD-KEY  PIC 9(04).
016800     05  SRT-TRANSACTION-ID      PIC X(09).
016900     05  FILLER                  PIC X(38).
017000******************************************************************
017100 WORKING-STORAGE SECTION.
017200******************************************************************
017300*               A R E A S   D E   T R A B A J O   D E   R E G    *
017400******************************************************************
017500 01  WKS-CLIENTE.
017600     COPY ECCLIE.
017700 01  WKS-PRODUCTO.
017800     COPY ECPRDP.
017900 01  WKS-TRANSACCION.
018000     COPY ECTRAN.
018100 01  WKS-DETALLE.
018200     COPY ECITEM.
018300 01  WKS-FECHA-DIM.
018400     COPY ECDDAT.
018500 01  WKS-PAGO-DIM.
018600     COPY ECDPAG.
018700 01  WKS-CLIENTE-DIM.
018800     COPY ECDCLI.
018900 01  WKS-PRODUCTO-DIM.
019000     COPY ECDPRO.
019100 01  WKS-HECHO.
019200     COPY ECFACT.
019300 01  WKS-AGG-DIARIO.
019400     COPY ECADAI.
019500 01  WKS-AGG-PRODUCTO.
019600     COPY ECAPRF.
019700 01  WKS-AGG-CLIENTE.
019800     COPY ECACLI.
019900******************************************************************
020000*               V A R I A B L E S  DE  F I L E  S T A T U S      *
020100******************************************************************
020200 01  WKS-FILE-STATUS.
020300     05  FS-PRDCUST              PIC 9(02) VALUE ZEROS.
020400     05  FS-PRDPROD              PIC 9(02) VALUE ZEROS.
020500     05  FS-PRDTRAN              PIC 9(02) VALUE ZEROS.
020600     05  FS-PRDITEM              PIC 9(02) VALUE ZEROS.
020700     05  FS-DIMDATE              PIC 9(02) VALUE ZEROS.
020800     05  FS-DIMPAY               PIC 9(02) VALUE ZEROS.
020900     05  FS-DIMCUST              PIC 9(02) VALUE ZEROS.
021000     05  FS-DIMPROD              PIC 9(02) VALUE ZEROS.
021100     05  FS-FACTSAL              PIC 9(02) VALUE ZEROS.
021200     05  FS-AGGDAY               PIC 9(02) VALUE ZEROS.
021300     05  FS-AGGPRD               PIC 9(02) VALUE ZEROS.
021400     05  FS-AGGCUS               PIC 9(02) VALUE ZEROS.
021500     05  FS-SUMRPT               PIC 9(02) VALUE ZEROS.
021600     05  FILLER                  PIC X(01).
021700 01  WKS-FILE-STATUS-R  REDEFINES  WKS-FILE-STATUS.
021800     05  WKS-FS-TODOS            PIC X(27).
021900******************************************************************
022000*    RETURN-CODE QUE SE DEVUELVE AL JCL SI 990-ABEND-RUTINA     * EC-0027
022100*    TOMA EL CONTROL; NO PERTENECE A NINGUN GRUPO.              * EC-0027
022200******************************************************************
022300 77  WKS-ABEND-RC                PIC 9(02) COMP VALUE 91.         EC-0027
022400******************************************************************
022500******************************************************************
022600*               B A N D E R A S   D E   C O N T R O L            *
022700******************************************************************
022800 01  WKS-BANDERAS.
022900     05  WKS-FIN-PRDCUST         PIC X(01) VALUE 'N'.
023000        88  FIN-PRDCUST                    VALUE 'Y'.
023100     05  WKS-FIN-PRDPROD         PIC X(01) VALUE 'N'.
023200        88  FIN-PRDPROD                    VALUE 'Y'.
023300     05  WKS-FIN-PRDTRAN         PIC X(01) VALUE 'N'.
023400        88  FIN-PRDTRAN                    VALUE 'Y'.
023500     05  WKS-FIN-PRDITEM         PIC X(01) VALUE 'N'.
023600        88  FIN-PRDITEM                    VALUE 'Y'.
023700     05  WKS-FIN-FACTSAL-SRT     PIC X(01) VALUE 'N'.             EC-0029
023800        88  FIN-FACTSAL-SRT                VALUE 'Y'.             EC-0029
023900     05  WKS-FIN-ORDDIA          PIC X(01) VALUE 'N'.             EC-0029
024000        88  FIN-ORDDIA                     VALUE 'Y'.             EC-0029
024100     05  WKS-FIN-ORDPRD          PIC X(01) VALUE 'N'.             EC-0029
024200        88  FIN-ORDPRD                     VALUE 'Y'.             EC-0029
024300     05  WKS-FIN-ORDCLI          PIC X(01) VALUE 'N'.             EC-0029
024400        88  FIN-ORDCLI                     VALUE 'Y'.             EC-0029
024500     05  WKS-PRIMERA-VEZ         PIC X(01) VALUE 'Y'.
024600        88  PRIMERA-VEZ                    VALUE 'Y'.
024700     05  WKS-TXN-VISTA           PIC X(01) VALUE 'N'.
024800        88  TXN-VISTA                      VALUE 'Y'.
024900     05  WKS-CLIV-ENCONTRADO     PIC X(01) VALUE 'N'.
025000        88  CLIV-ENCONTRADO                VALUE 'Y'.
025100     05  FILLER                  PIC X(01) VALUE SPACES.
025200 01  WKS-BANDERAS-R  REDEFINES  WKS-BANDERAS.
025300     05  WKS-BANDERAS-TODAS      PIC X(11).
025400******************************************************************
025500*       T A B L A   D E   D I A S   P O R   M E S               *
025600*       (IDEA TOMADA DEL PROGRAMA DE MORA DE TARJETA CREDITO)    *
025700******************************************************************
025800 01  TABLA-DIAS.
025900     02  FILLER        PIC X(24) VALUE '312831303130313130313031'.
026000 01  F-DIAS  REDEFINES  TABLA-DIAS.
026100     02  DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
026200******************************************************************
026300*       T A B L A   D E   N O M B R E S   D E   M E S   Y  D I A *
026400******************************************************************
026500 01  TABLA-MESES.                                                 EC-0013 
026600     02  FILLER  PIC X(36) VALUE                                  EC-0013 
026700         'January  February March    April    '.                  EC-0013 
026800     02  FILLER  PIC X(36) VALUE                                  EC-0013 
026900         'May      June     July     August   '.                  EC-0013 
027000     02  FILLER  PIC X(36) VALUE                                  EC-0013 
027100         'SeptemberOctober  November December '.                  EC-0013 
027200 01  F-MESES  REDEFINES  TABLA-MESES.                             EC-0013 
027300     02  NOMBRE-MES        PIC X(09) OCCURS 12 TIMES.             EC-0013 
027400
027500 01  TABLA-DIAS-SEMANA.                                           EC-0013 
027600     02  FILLER  PIC X(36) VALUE                                  EC-0013 
027700         'Sunday   Monday   Tuesday  Wednesday'.                  EC-0013 
027800     02  FILLER  PIC X(27) VALUE                                  EC-0013 
027900         'Thursday Friday   Saturday '.                           EC-0013 
028000 01  F-DIAS-SEM  REDEFINES  TABLA-DIAS-SEMANA.                    EC-0013 
028100     02  NOMBRE-DIA        PIC X(09) OCCURS 7 TIMES.              EC-0013 
028200******************************************************************
028300*       T A B L A   F I J A   D E   F O R M A S   D E   P A G O  *
028400******************************************************************
028500 01  TABLA-PAGOS.
028600     02  WKS-TPAG-ENTRADA OCCURS 5 TIMES.
028700         05  WKS-TPAG-NOMBRE     PIC X(16).
028800         05  WKS-TPAG-TIPO       PIC X(07).
028900     02  FILLER                  PIC X(01).
029000******************************************************************
029100*       V A R I A B L E S   D E   F E C H A   D E   T R A B A J O*
029200******************************************************************
029300 01  WKS-FECHA-HOY               PIC 9(08) VALUE ZERO.
029400 01  WKS-FECHA-HOY-R  REDEFINES  WKS-FECHA-HOY.
029500     05  WKS-FH-ANIO              PIC 9(04).
029600     05  WKS-FH-MES               PIC 9(02).
029700     05  WKS-FH-DIA               PIC 9(02).
029800 01  WKS-HOY-TEXTO               PIC X(10) VALUE SPACES.
029900
030000 01  WKS-FECHA-TRABAJO.
030100     05  WKS-FEC-ANI              PIC 9(04) COMP VALUE 2023.
030200     05  WKS-FEC-MES              PIC 9(02) COMP VALUE 1.
030300     05  WKS-FEC-DIA              PIC 9(02) COMP VALUE 1.
030400     05  WKS-FEC-DOW              PIC 9(01) COMP VALUE 1.
030500     05  WKS-FEC-ORDINAL          PIC 9(03) COMP VALUE 1.
030600     05  WKS-FEC-DIAS-MES         PIC 9(02) COMP VALUE ZERO.
030700     05  WKS-FEC-SEMANA-ISO       PIC 9(03) COMP VALUE ZERO.
030800     05  WKS-FEC-DOW-ISO          PIC 9(01) COMP VALUE ZERO.
030900     05  FILLER                   PIC X(01).
031000
031100*    CAMPOS EDITADOS PARA RECONSTRUIR TEXTO AAAA-MM-DD CON       *
031200*    CEROS A LA IZQUIERDA (STRING NO LOS RELLENA SOBRE COMP).    *
031300 01  WKS-FECHA-TEXTO-AUX.
031400     05  WKS-FT-ANIO              PIC 9(04).
031500     05  WKS-FT-MES               PIC 9(02).
031600     05  WKS-FT-DIA               PIC 9(02).
031700     05  FILLER                   PIC X(01).
031800
031900*    CAMPOS PARA DESCOMPONER LA FECHA DE TEXTO DE LA             *
032000*    TRANSACCION (AAAA-MM-DD) AL ARMAR EL HECHO DE VENTA.        *
032100 01  WKS-FECHA-TXN-AUX.
032200     05  WKS-TXN-ANIO             PIC 9(04).
032300     05  WKS-TXN-MES              PIC 9(02).
032400     05  WKS-TXN-DIA              PIC 9(02).
032500     05  FILLER                   PIC X(01).
032600
032700*    DESCOMPONE LA FECHA MAXIMA DE COMPRA DE UN CLIENTE PARA     *
032800*    ARMAR ACLI-LAST-PURCHASE-DATE EN TEXTO.                     *
032900 01  WKS-FH-MAXFECHA              PIC 9(08).
033000 01  WKS-FH-MAXFECHA-R REDEFINES WKS-FH-MAXFECHA.
033100     05  WKS-FH-MAXF-ANIO         PIC 9(04).
033200     05  WKS-FH-MAXF-MES          PIC 9(02).
033300     05  WKS-FH-MAXF-DIA          PIC 9(02).
033400******************************************************************
033500*       C O N T A D O R E S   Y   L L A V E S   S U R R O G A D  *
033600******************************************************************
033700 01  WKS-CONTADORES.
033800     05  WKS-DDAT-ESCRITOS        PIC 9(05) COMP VALUE ZERO.
033900     05  WKS-DPAG-ESCRITOS        PIC 9(05) COMP VALUE ZERO.
034000     05  WKS-DCLI-ESCRITOS        PIC 9(05) COMP VALUE ZERO.
034100     05  WKS-DPRO-ESCRITOS        PIC 9(05) COMP VALUE ZERO.
034200     05  WKS-FACT-ESCRITOS        PIC 9(07) COMP VALUE ZERO.
034300     05  WKS-AGGDAY-ESCRITOS      PIC 9(05) COMP VALUE ZERO.
034400     05  WKS-AGGPRD-ESCRITOS      PIC 9(05) COMP VALUE ZERO.
034500     05  WKS-AGGCUS-ESCRITOS      PIC 9(05) COMP VALUE ZERO.
034600     05  WKS-SIG-CLIENTE-KEY      PIC 9(06) COMP VALUE ZERO.
034700     05  WKS-SIG-PRODUCTO-KEY     PIC 9(06) COMP VALUE ZERO.
034800     05  WKS-PAG-IDX              PIC 9(01) COMP VALUE ZERO.
034900     05  WKS-DPAG-IDX             PIC 9(01) COMP VALUE ZERO.
035000     05  FILLER                   PIC X(01).
035100******************************************************************
035200*       T A B L A S   D E   J O I N   E N   M E M O R I A        *
035300*       (IDEA TOMADA DE LA TABLA WKS-TABLA-004-TLTGEN QUE SE     *
035400*       USA EN LA MIGRACION DE CUENTAS PARA EVITAR RELEER EL     *
035500*       ARCHIVO INDEXADO EN CADA VUELTA)                         *
035600******************************************************************
035700 01  WKS-TABLA-CLIENTES.
035800     05  WKS-CLI-CANT            PIC 9(05) COMP VALUE ZERO.
035900     05  WKS-CLI-TAB OCCURS 0 TO 2000 TIMES
036000            DEPENDING ON WKS-CLI-CANT
036100            INDEXED BY WKS-CLI-IDX.
036200         10  WKS-TCLI-ID         PIC X(08).
036300         10  WKS-TCLI-KEY        PIC 9(06) COMP.
036400     05  FILLER                  PIC X(01).
036500
036600 01  WKS-TABLA-PRODUCTOS.
036700     05  WKS-PRD-CANT            PIC 9(05) COMP VALUE ZERO.
036800     05  WKS-PRD-TAB OCCURS 0 TO 2000 TIMES
036900            DEPENDING ON WKS-PRD-CANT
037000            INDEXED BY WKS-PRD-IDX.
037100         10  WKS-TPRD-ID         PIC X(08).
037200         10  WKS-TPRD-KEY        PIC 9(06) COMP.
037300         10  WKS-TPRD-COSTO      PIC S9(05)V99.
037400     05  FILLER                  PIC X(01).
037500
037600 01  WKS-TABLA-TRANSACCIONES.
037700     05  WKS-TRN-CANT            PIC 9(05) COMP VALUE ZERO.
037800     05  WKS-TRN-TAB OCCURS 0 TO 3000 TIMES
037900            DEPENDING ON WKS-TRN-CANT
038000            INDEXED BY WKS-TRN-IDX.
038100         10  WKS-TTRN-ID         PIC X(09).
038200         10  WKS-TTRN-FECHA      PIC X(10).
038300         10  WKS-TTRN-PAGO       PIC X(16).
038400         10  WKS-TTRN-CLIID      PIC X(08).
038500     05  FILLER                  PIC X(01).
038600******************************************************************
038700*       T A B L A   D E   C L I E N T E S   V I S T O S          *
038800*       (UNICOS DENTRO DE UN GRUPO DE CORTE DE AGG-DIARIO)       *
038900******************************************************************
039000 01  WKS-TABLA-CLI-VISTOS.
039100     05  WKS-CLIV-CANT           PIC 9(05) COMP VALUE ZERO.
039200     05  WKS-CLIV-TAB OCCURS 0 TO 500 TIMES
039300            DEPENDING ON WKS-CLIV-CANT
039400            INDEXED BY WKS-CLIV-IDX.
039500         10  WKS-CLIV-KEY        PIC 9(06) COMP.
039600     05  FILLER                  PIC X(01).
039700******************************************************************
039800*       A C U M U L A D O R E S   D E L   C O R T E   D E  AGG   *
039900******************************************************************
040000 01  WKS-RUPTURA.
040100     05  WKS-R-LLAVE-ANT         PIC 9(08) COMP VALUE ZERO.
040200     05  WKS-R-LLAVE-ANT6        PIC 9(06) COMP VALUE ZERO.
040300     05  WKS-R-TXN-ANT           PIC X(09) VALUE SPACES.
040400     05  WKS-R-CONT-TXN          PIC 9(07) COMP VALUE ZERO.
040500     05  WKS-R-CONT-FILAS        PIC 9(07) COMP VALUE ZERO.
040600     05  WKS-R-SUM-REV           PIC S9(09)V99 VALUE ZERO.
040700     05  WKS-R-SUM-PROFIT        PIC S9(09)V99 VALUE ZERO.
040800     05  WKS-R-SUM-QTY           PIC 9(07) COMP VALUE ZERO.
040900     05  WKS-R-SUM-DESC          PIC S9(07)V99 VALUE ZERO.
041000     05  WKS-R-MAX-FECHA         PIC 9(08) COMP VALUE ZERO.
041100     05  FILLER                  PIC X(01).
041200******************************************************************
041300*               L I N E A S   D E L   R E S U M E N              *
041400******************************************************************
041500 01  WKS-LINEA-RESUMEN.
041600     05  WKS-L-ETIQUETA          PIC X(24).
041700     05  WKS-L-CONTADOR-E        PIC ZZZ,ZZ9.
041800     05  FILLER                  PIC X(01).
041900******************************************************************
042000 PROCEDURE DIVISION.
042100******************************************************************
042200 100-PRINCIPAL SECTION.
042300     PERFORM 105-INICIALIZAR-TABLAS  THRU 105-INICIALIZAR-TABLAS-E
042400     PERFORM 110-ABRIR-ARCHIVOS      THRU 110-ABRIR-ARCHIVOS-E
042500     PERFORM 200-CONSTRUIR-DIM-FECHA THRU 200-CONSTRUIR-DIM-FECHA-E
042600     PERFORM 300-CONSTRUIR-DIM-PAGO  THRU 300-CONSTRUIR-DIM-PAGO-E
042700     PERFORM 400-CONSTRUIR-DIM-CLIENTE
042800         THRU 400-CONSTRUIR-DIM-CLIENTE-E
042900     PERFORM 500-CONSTRUIR-DIM-PRODUCTO
043000         THRU 500-CONSTRUIR-DIM-PRODUCTO-E
043100     PERFORM 600-CONSTRUIR-HECHOS-VENTA
043200         THRU 600-CONSTRUIR-HECHOS-VENTA-E
043300     PERFORM 700-RECONSTRUIR-AGREGADOS
043400         THRU 700-RECONSTRUIR-AGREGADOS-E
043500     PERFORM 800-ESCRIBIR-RESUMEN    THRU 800-ESCRIBIR-RESUMEN-E
043600     PERFORM 900-CERRAR-ARCHIVOS     THRU 900-CERRAR-ARCHIVOS-E
043700     STOP RUN.
043800 100-PRINCIPAL-E.  EXIT.
043900
044000*----------------------------------------------------------------*
044100 105-INICIALIZAR-TABLAS SECTION.
044200     MOVE 'Credit Card'    TO WKS-TPAG-NOMBRE(1)
044300     MOVE 'Online'         TO WKS-TPAG-TIPO(1)
044400     MOVE 'Debit Card'     TO WKS-TPAG-NOMBRE(2)
044500     MOVE 'Online'         TO WKS-TPAG-TIPO(2)
044600     MOVE 'UPI'            TO WKS-TPAG-NOMBRE(3)
044700     MOVE 'Online'         TO WKS-TPAG-TIPO(3)
044800     MOVE 'Net Banking'    TO WKS-TPAG-NOMBRE(4)
044900     MOVE 'Online'         TO WKS-TPAG-TIPO(4)
045000     MOVE 'Cash on Delivery' TO WKS-TPAG-NOMBRE(5)
045100     MOVE 'Offline'        TO WKS-TPAG-TIPO(5)
045200     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
045300     MOVE WKS-FH-ANIO TO WKS-FT-ANIO
045400     MOVE WKS-FH-MES  TO WKS-FT-MES
045500     MOVE WKS-FH-DIA  TO WKS-FT-DIA
045600     STRING WKS-FT-ANIO '-' WKS-FT-MES '-' WKS-FT-DIA
045700            DELIMITED BY SIZE INTO WKS-HOY-TEXTO.
045800 105-INICIALIZAR-TABLAS-E.  EXIT.
045900
046000*----------------------------------------------------------------*
046100 110-ABRIR-ARCHIVOS SECTION.
046200     OPEN INPUT  PRDCUST PRDPROD PRDTRAN PRDITEM
046300     OPEN OUTPUT DIMDATE DIMPAY DIMCUST DIMPROD FACTSAL
046400                 AGGDAY AGGPRD AGGCUS SUMRPT
046500     IF FS-PRDCUST NOT = 0 OR FS-PRDPROD NOT = 0 OR
046600        FS-PRDTRAN NOT = 0 OR FS-PRDITEM NOT = 0
046700        DISPLAY '*** ECBAT030 - ERROR AL ABRIR PRODUCCION ***'
046800        GO TO 990-ABEND-RUTINA                                    EC-0027
046900     END-IF.
047000 110-ABRIR-ARCHIVOS-E.  EXIT.
047100
047200*----------------------------------------------------------------*
047300*    DIM-FECHA - DEL 2023-01-01 AL 2025-12-31, UN REGISTRO POR   *
047400*    DIA CALENDARIO.                                             *
047500*----------------------------------------------------------------*
047600 200-CONSTRUIR-DIM-FECHA SECTION.
047700     MOVE 2023 TO WKS-FEC-ANI
047800     MOVE 1    TO WKS-FEC-MES
047900     MOVE 1    TO WKS-FEC-DIA
048000     MOVE 1    TO WKS-FEC-DOW
048100     MOVE 1    TO WKS-FEC-ORDINAL
048200     MOVE 'Y'  TO WKS-PRIMERA-VEZ
048300     PERFORM 210-UN-DIA
048400        UNTIL WKS-FEC-ANI > 2025.
048500 200-CONSTRUIR-DIM-FECHA-E.  EXIT.
048600
048700 210-UN-DIA SECTION.
048800     PERFORM 220-EMITIR-FECHA
048900     PERFORM 230-AVANZAR-UN-DIA.
049000 210-UN-DIA-E.  EXIT.
049100
049200 220-EMITIR-FECHA SECTION.                                        EC-0013 
049300     COMPUTE DDAT-DATE-KEY =                                      EC-0013 
049400           WKS-FEC-ANI * 10000 + WKS-FEC-MES * 100 + WKS-FEC-DIA  EC-0013 
049500     MOVE WKS-FEC-ANI   TO DDAT-YEAR                              EC-0013 
049600     MOVE WKS-FEC-MES   TO DDAT-MONTH                             EC-0013 
049700     MOVE WKS-FEC-DIA   TO DDAT-DAY                               EC-0013 
049800     COMPUTE DDAT-QUARTER = (WKS-FEC-MES - 1) / 3 + 1             EC-0013 
049900     MOVE NOMBRE-MES(WKS-FEC-MES) TO DDAT-MONTH-NAME              EC-0013 
050000     MOVE NOMBRE-DIA(WKS-FEC-DOW) TO DDAT-DAY-NAME                EC-0013 
050100     PERFORM 240-CALCULAR-SEMANA-ISO                              EC-0013 
050200     MOVE WKS-FEC-SEMANA-ISO TO DDAT-WEEK-OF-YEAR                 EC-0013 
050300     IF WKS-FEC-DOW = 1 OR WKS-FEC-DOW = 7                        EC-0013 
050400        MOVE 'Y' TO DDAT-IS-WEEKEND                               EC-0013 
050500     ELSE                                                         EC-0013 
050600        MOVE 'N' TO DDAT-IS-WEEKEND                               EC-0013 
050700     END-IF                                                       EC-0013 
050800     PERFORM 250-ARMAR-FECHA-TEXTO                                EC-0013 
050900     MOVE WKS-FECHA-DIM TO DIMDATE-REGISTRO                       EC-0013 
051000     WRITE DIMDATE-REGISTRO                                       EC-0013 
051100     ADD 1 TO WKS-DDAT-ESCRITOS.                                  EC-0013 
051200 220-EMITIR-FECHA-E.  EXIT.                                       EC-0013 
051300
051400*    ARMA EL TEXTO YYYY-MM-DD CON CEROS A LA IZQUIERDA USANDO    *EC-0013 
051500*    LOS CAMPOS EDITADOS DE DDAT-YEAR/MONTH/DAY.                 *EC-0013 
051600 250-ARMAR-FECHA-TEXTO SECTION.                                   EC-0013 
051700     MOVE DDAT-YEAR  TO WKS-FT-ANIO                               EC-0013 
051800     MOVE DDAT-MONTH TO WKS-FT-MES                                EC-0013 
051900     MOVE DDAT-DAY   TO WKS-FT-DIA                                EC-0013 
052000     STRING WKS-FT-ANIO '-' WKS-FT-MES '-' WKS-FT-DIA             EC-0013 
052100            DELIMITED BY SIZE INTO DDAT-FULL-DATE.                EC-0013 
052200 250-ARMAR-FECHA-TEXTO-E.  EXIT.                                  EC-0013 
052300
052400*    APROXIMACION DEL NUMERO DE SEMANA ISO-8601: SEMANA =        *EC-0013 
052500*    (ORDINAL - DOW-ISO + 10) / 3(DIV ENTERA), DOW-ISO: LUNES=1. *EC-0013 
052600 240-CALCULAR-SEMANA-ISO SECTION.                                 EC-0013 
052700     COMPUTE WKS-FEC-DOW-ISO = WKS-FEC-DOW - 1                    EC-0013 
052800     IF WKS-FEC-DOW-ISO = 0                                       EC-0013 
052900        MOVE 7 TO WKS-FEC-DOW-ISO                                 EC-0013 
053000     END-IF                                                       EC-0013 
053100     COMPUTE WKS-FEC-SEMANA-ISO =                                 EC-0013 
053200           (WKS-FEC-ORDINAL - WKS-FEC-DOW-ISO + 10) / 7.          EC-0013 
053300 240-CALCULAR-SEMANA-ISO-E.  EXIT.                                EC-0013 
053400
053500*    AVANZA LA FECHA DE TRABAJO UN DIA, RESPETANDO FIN DE MES,   *EC-0013 
053600*    FIN DE ANIO Y EL 29 DE FEBRERO DE UN ANIO BISIESTO.         *EC-0013 
053700 230-AVANZAR-UN-DIA SECTION.
053800     MOVE DIA-FIN-MES(WKS-FEC-MES) TO WKS-FEC-DIAS-MES
053900     IF WKS-FEC-MES = 2 AND WKS-FEC-ANI = 2024
054000        MOVE 29 TO WKS-FEC-DIAS-MES
054100     END-IF
054200     ADD 1 TO WKS-FEC-DIA
054300     ADD 1 TO WKS-FEC-ORDINAL
054400     IF WKS-FEC-DIA > WKS-FEC-DIAS-MES
054500        MOVE 1 TO WKS-FEC-DIA
054600        ADD 1 TO WKS-FEC-MES
054700        IF WKS-FEC-MES > 12
054800           MOVE 1 TO WKS-FEC-MES
054900           ADD 1 TO WKS-FEC-ANI
055000           MOVE 1 TO WKS-FEC-ORDINAL
055100        END-IF
055200     END-IF
055300     ADD 1 TO WKS-FEC-DOW
055400     IF WKS-FEC-DOW > 7
055500        MOVE 1 TO WKS-FEC-DOW
055600     END-IF.
055700 230-AVANZAR-UN-DIA-E.  EXIT.
055800
055900*----------------------------------------------------------------*
056000 300-CONSTRUIR-DIM-PAGO SECTION.
056100     PERFORM 310-UNA-FORMA-DE-PAGO
056200        VARYING WKS-DPAG-IDX FROM 1 BY 1
056300        UNTIL WKS-DPAG-IDX > 5.
056400 300-CONSTRUIR-DIM-PAGO-E.  EXIT.
056500
056600 310-UNA-FORMA-DE-PAGO SECTION.
056700     MOVE WKS-DPAG-IDX           TO DPAG-PAYMENT-METHOD-KEY
056800     MOVE WKS-TPAG-NOMBRE(WKS-DPAG-IDX)
056900                                 TO DPAG-PAYMENT-METHOD-NAME
057000     MOVE WKS-TPAG-TIPO(WKS-DPAG-IDX)
057100                                 TO DPAG-PAYMENT-TYPE
057200     MOVE WKS-PAGO-DIM           TO DIMPAY-REGISTRO
057300     WRITE DIMPAY-REGISTRO
057400     ADD 1 TO WKS-DPAG-ESCRITOS.
057500 310-UNA-FORMA-DE-PAGO-E.  EXIT.
057600
057700*----------------------------------------------------------------*
057800*    DIM-CLIENTE - UN REGISTRO POR CLIENTE DE PRODUCCION, LLAVE  *
057900*    SURROGADA CONSECUTIVA; TAMBIEN ALIMENTA LA TABLA DE JOIN.   *
058000*----------------------------------------------------------------*
058100 400-CONSTRUIR-DIM-CLIENTE SECTION.
058200     PERFORM 410-UN-CLIENTE UNTIL FIN-PRDCUST.
058300 400-CONSTRUIR-DIM-CLIENTE-E.  EXIT.
058400
058500 410-UN-CLIENTE SECTION.
058600     READ PRDCUST
058700         AT END
058800             MOVE 'Y' TO WKS-FIN-PRDCUST
058900         NOT AT END
059000             MOVE PRDCUST-REGISTRO TO CLIE-REGISTRO
059100             ADD 1 TO WKS-SIG-CLIENTE-KEY
059200             ADD 1 TO WKS-CLI-CANT
059300             MOVE CLIE-CUSTOMER-ID TO WKS-TCLI-ID(WKS-CLI-CANT)
059400             MOVE WKS-SIG-CLIENTE-KEY
059500                                TO WKS-TCLI-KEY(WKS-CLI-CANT)
059600             MOVE WKS-SIG-CLIENTE-KEY  TO DCLI-CUSTOMER-KEY
059700             MOVE CLIE-CUSTOMER-ID     TO DCLI-CUSTOMER-ID
059800             MOVE SPACES               TO DCLI-FULL-NAME
059900             STRING CLIE-FIRST-NAME DELIMITED BY SPACE
060000                    ' '               DELIMITED BY SIZE
060100                    CLIE-LAST-NAME    DELIMITED BY SPACE
060200                    INTO DCLI-FULL-NAME
060300             MOVE CLIE-EMAIL           TO DCLI-EMAIL
060400             MOVE CLIE-CITY            TO DCLI-CITY
060500             MOVE CLIE-STATE           TO DCLI-STATE
060600             MOVE CLIE-COUNTRY         TO DCLI-COUNTRY
060700             MOVE CLIE-AGE-GROUP       TO DCLI-AGE-GROUP
060800             MOVE 'Regular'            TO DCLI-CUSTOMER-SEGMENT
060900             MOVE CLIE-REGISTRATION-DATE TO DCLI-REGISTRATION-DATE
061000             MOVE WKS-HOY-TEXTO        TO DCLI-EFFECTIVE-DATE
061100             MOVE SPACES               TO DCLI-END-DATE
061200             MOVE 'Y'                  TO DCLI-IS-CURRENT
061300             MOVE WKS-CLIENTE-DIM      TO DIMCUST-REGISTRO
061400             WRITE DIMCUST-REGISTRO
061500             ADD 1 TO WKS-DCLI-ESCRITOS
061600     END-READ.
061700 410-UN-CLIENTE-E.  EXIT.
061800
061900*----------------------------------------------------------------*
062000*    DIM-PRODUCTO - UN REGISTRO POR PRODUCTO DE PRODUCCION.      *
062100*----------------------------------------------------------------*
062200 500-CONSTRUIR-DIM-PRODUCTO SECTION.
062300     PERFORM 510-UN-PRODUCTO UNTIL FIN-PRDPROD.
062400 500-CONSTRUIR-DIM-PRODUCTO-E.  EXIT.
062500
062600 510-UN-PRODUCTO SECTION.
062700     READ PRDPROD
062800         AT END
062900             MOVE 'Y' TO WKS-FIN-PRDPROD
063000         NOT AT END
063100             MOVE PRDPROD-REGISTRO TO PRDP-REGISTRO
063200             ADD 1 TO WKS-SIG-PRODUCTO-KEY
063300             ADD 1 TO WKS-PRD-CANT
063400             MOVE PRDP-PRODUCT-ID  TO WKS-TPRD-ID(WKS-PRD-CANT)
063500             MOVE WKS-SIG-PRODUCTO-KEY
063600                                TO WKS-TPRD-KEY(WKS-PRD-CANT)
063700             MOVE PRDP-COST        TO WKS-TPRD-COSTO(WKS-PRD-CANT)
063800             MOVE WKS-SIG-PRODUCTO-KEY  TO DPRO-PRODUCT-KEY
063900             MOVE PRDP-PRODUCT-ID       TO DPRO-PRODUCT-ID
064000             MOVE PRDP-PRODUCT-NAME     TO DPRO-PRODUCT-NAME
064100             MOVE PRDP-CATEGORY         TO DPRO-CATEGORY
064200             MOVE PRDP-SUB-CATEGORY     TO DPRO-SUB-CATEGORY
064300             MOVE PRDP-BRAND            TO DPRO-BRAND
064400             MOVE PRDP-PRICE-CATEGORY   TO DPRO-PRICE-RANGE
064500             MOVE WKS-HOY-TEXTO         TO DPRO-EFFECTIVE-DATE
064600             MOVE SPACES                TO DPRO-END-DATE
064700             MOVE 'Y'                   TO DPRO-IS-CURRENT
064800             MOVE WKS-PRODUCTO-DIM      TO DIMPROD-REGISTRO
064900             WRITE DIMPROD-REGISTRO
065000             ADD 1 TO WKS-DPRO-ESCRITOS
065100     END-READ.
065200 510-UN-PRODUCTO-E.  EXIT.
065300
065400*----------------------------------------------------------------*
065500*    HECHO DE VENTA - UNA LINEA POR CADA DETALLE DE PRODUCCION,  *
065600*    RESUELVE LLAVES CONTRA LAS TABLAS DE JOIN EN MEMORIA.       *
065700*----------------------------------------------------------------*
065800 600-CONSTRUIR-HECHOS-VENTA SECTION.
065900     PERFORM 610-CARGAR-TABLA-TRANSACCIONES
066000     PERFORM 620-UN-DETALLE UNTIL FIN-PRDITEM
066100     CLOSE FACTSAL.                                               EC-0029
066200 600-CONSTRUIR-HECHOS-VENTA-E.  EXIT.
066300
066400 610-CARGAR-TABLA-TRANSACCIONES SECTION.
066500     PERFORM 611-LEER-UNA-TRANSACCION UNTIL FIN-PRDTRAN.
066600 610-CARGAR-TABLA-TRANSACCIONES-E.  EXIT.
066700
066800 611-LEER-UNA-TRANSACCION SECTION.
066900     READ PRDTRAN
067000         AT END
067100             MOVE 'Y' TO WKS-FIN-PRDTRAN
067200         NOT AT END
067300             MOVE PRDTRAN-REGISTRO TO TRAN-REGISTRO
067400             ADD 1 TO WKS-TRN-CANT
067500             MOVE TRAN-TRANSACTION-ID
067600                              TO WKS-TTRN-ID(WKS-TRN-CANT)
067700             MOVE TRAN-TRANSACTION-DATE
067800                              TO WKS-TTRN-FECHA(WKS-TRN-CANT)
067900             MOVE TRAN-PAYMENT-METHOD
068000                              TO WKS-TTRN-PAGO(WKS-TRN-CANT)
068100             MOVE TRAN-CUSTOMER-ID
068200                              TO WKS-TTRN-CLIID(WKS-TRN-CANT)
068300     END-READ.
068400 611-LEER-UNA-TRANSACCION-E.  EXIT.
068500
068600 620-UN-DETALLE SECTION.
068700     READ PRDITEM
068800         AT END
068900             MOVE 'Y' TO WKS-FIN-PRDITEM
069000         NOT AT END
069100             MOVE PRDITEM-REGISTRO TO ITEM-REGISTRO
069200             PERFORM 630-ARMAR-LINEA-DE-VENTA
069300     END-READ.
069400 620-UN-DETALLE-E.  EXIT.
069500
069600 630-ARMAR-LINEA-DE-VENTA SECTION.
069700     PERFORM 631-BUSCAR-TRANSACCION
069800     PERFORM 632-BUSCAR-CLIENTE
069900     PERFORM 633-BUSCAR-PRODUCTO
070000     PERFORM 634-BUSCAR-PAGO
070100
070200     MOVE WKS-TTRN-FECHA(WKS-TRN-IDX)(1:4)  TO WKS-TXN-ANIO
070300     MOVE WKS-TTRN-FECHA(WKS-TRN-IDX)(6:2)  TO WKS-TXN-MES
070400     MOVE WKS-TTRN-FECHA(WKS-TRN-IDX)(9:2)  TO WKS-TXN-DIA
070500     COMPUTE FACT-DATE-KEY =
070600           WKS-TXN-ANIO * 10000 + WKS-TXN-MES * 100 + WKS-TXN-DIA
070700
070800     MOVE WKS-TCLI-KEY(WKS-CLI-IDX)   TO FACT-CUSTOMER-KEY
070900     MOVE WKS-TPRD-KEY(WKS-PRD-IDX)   TO FACT-PRODUCT-KEY
071000     MOVE WKS-PAG-IDX                 TO FACT-PAYMENT-METHOD-KEY
071100     MOVE ITEM-TRANSACTION-ID         TO FACT-TRANSACTION-ID
071200     MOVE ITEM-QUANTITY               TO FACT-QUANTITY
071300     MOVE ITEM-UNIT-PRICE             TO FACT-UNIT-PRICE
071400     COMPUTE FACT-DISCOUNT-AMOUNT ROUNDED =
071500           ITEM-UNIT-PRICE * ITEM-QUANTITY *
071600           (ITEM-DISCOUNT-PCT / 100)
071700     MOVE ITEM-LINE-TOTAL             TO FACT-LINE-TOTAL
071800     COMPUTE FACT-PROFIT ROUNDED =
071900           ITEM-LINE-TOTAL -
072000           (WKS-TPRD-COSTO(WKS-PRD-IDX) * ITEM-QUANTITY)
072100
072200     MOVE WKS-HECHO TO FACTSAL-REGISTRO
072300     WRITE FACTSAL-REGISTRO
072400     ADD 1 TO WKS-FACT-ESCRITOS.
072500 630-ARMAR-LINEA-DE-VENTA-E.  EXIT.
072600
072700 631-BUSCAR-TRANSACCION SECTION.
072800     SET WKS-TRN-IDX TO 1
072900     SEARCH WKS-TRN-TAB
073000        AT END
073100           MOVE 1 TO WKS-TRN-IDX
073200        WHEN WKS-TTRN-ID(WKS-TRN-IDX) = ITEM-TRANSACTION-ID
073300           CONTINUE
073400     END-SEARCH.
073500 631-BUSCAR-TRANSACCION-E.  EXIT.
073600
073700 632-BUSCAR-CLIENTE SECTION.
073800     SET WKS-CLI-IDX TO 1
073900     SEARCH WKS-CLI-TAB
074000        AT END
074100           MOVE 1 TO WKS-CLI-IDX
074200        WHEN WKS-TCLI-ID(WKS-CLI-IDX) =
074300             WKS-TTRN-CLIID(WKS-TRN-IDX)
074400           CONTINUE
074500     END-SEARCH.
074600 632-BUSCAR-CLIENTE-E.  EXIT.
074700
074800 633-BUSCAR-PRODUCTO SECTION.
074900     SET WKS-PRD-IDX TO 1
075000     SEARCH WKS-PRD-TAB
075100        AT END
075200           MOVE 1 TO WKS-PRD-IDX
075300        WHEN WKS-TPRD-ID(WKS-PRD-IDX) = ITEM-PRODUCT-ID
075400           CONTINUE
075500     END-SEARCH.
075600 633-BUSCAR-PRODUCTO-E.  EXIT.
075700
075800*    BUSQUEDA LINEAL DE LA FORMA DE PAGO ENTRE LAS 5 FILAS FIJAS *
075900*    DE TABLA-PAGOS; EL UNICO TRABAJO DE CADA VUELTA ES LA      *
076000*    PRUEBA DE CORTE, POR ESO 635 SOLO CONTINUA.                *
076100 634-BUSCAR-PAGO SECTION.
076200     PERFORM 635-COMPARAR-PAGO
076300        VARYING WKS-PAG-IDX FROM 1 BY 1
076400        UNTIL WKS-PAG-IDX > 5
076500           OR WKS-TPAG-NOMBRE(WKS-PAG-IDX) =
076600              WKS-TTRN-PAGO(WKS-TRN-IDX).
076700 634-BUSCAR-PAGO-E.  EXIT.
076800
076900 635-COMPARAR-PAGO SECTION.
077000     CONTINUE.
077100 635-COMPARAR-PAGO-E.  EXIT.
077200
077300*----------------------------------------------------------------*
077400*    AGREGADOS - TRES SORT POR LLAVE DE CORTE, CORTE DE CONTROL  *EC-0029
077500*    SOBRE EL ARCHIVO YA ORDENADO.  SE USA EL MISMO MECANISMO   * EC-0029
077600*    DE INPUT PROCEDURE/OUTPUT PROCEDURE CON RELEASE/RETURN QUE * EC-0029
077700*    EL DEPARTAMENTO YA USA EN LOS PROGRAMAS DE ORDENAMIENTO DE * EC-0029
077800*    EDUCACION (VER EDU33008, EDU33016, EDU33021); FACTSAL SE   * EC-0029
077900*    RELEE UNA VEZ POR CADA LLAVE DE CORTE PORQUE CADA AGREGADO * EC-0029
078000*    NECESITA UN ORDEN DISTINTO.                                * EC-0029
078100*----------------------------------------------------------------*
078200 700-RECONSTRUIR-AGREGADOS SECTION.
078300     SORT SRTFAC
078400          ON ASCENDING KEY SRT-DATE-KEY
078500             ASCENDING KEY SRT-TRANSACTION-ID
078600          INPUT  PROCEDURE IS 701-CARGAR-FACTSAL-DIARIO           EC-0029
078700          OUTPUT PROCEDURE IS 710-ACUMULAR-DIARIO                 EC-0029
078800
078900     SORT SRTFAC
079000          ON ASCENDING KEY SRT-PRODUCT-KEY
079100          INPUT  PROCEDURE IS 702-CARGAR-FACTSAL-PRODUCTO         EC-0029
079200          OUTPUT PROCEDURE IS 720-ACUMULAR-PRODUCTO               EC-0029
079300
079400     SORT SRTFAC
079500          ON ASCENDING KEY SRT-CUSTOMER-KEY
079600             ASCENDING KEY SRT-TRANSACTION-ID
079700          INPUT  PROCEDURE IS 703-CARGAR-FACTSAL-CLIENTE          EC-0029
079800          OUTPUT PROCEDURE IS 730-ACUMULAR-CLIENTE.               EC-0029
079900 700-RECONSTRUIR-AGREGADOS-E.  EXIT.
080000
080100*----------------------------------------------------------------*EC-0029
080200*    RUTINAS DE ENTRADA DEL SORT - RELEEN FACTSAL Y LIBERAN      *EC-0029
080300*    (RELEASE) CADA RENGLON HACIA EL ARCHIVO DE TRABAJO SRTFAC.  *EC-0029
080400*    LAS TRES COMPARTEN EL MISMO LECTOR, 701-LEER-FACTSAL.       *EC-0029
080500*----------------------------------------------------------------*EC-0029
080600 701-CARGAR-FACTSAL-DIARIO SECTION.                               EC-0029
080700     OPEN INPUT FACTSAL                                           EC-0029
080800     MOVE 'N' TO WKS-FIN-FACTSAL-SRT                              EC-0029
080900     PERFORM 701-LEER-FACTSAL UNTIL FIN-FACTSAL-SRT               EC-0029
081000     CLOSE FACTSAL.                                               EC-0029
081100 701-CARGAR-FACTSAL-DIARIO-E.  EXIT.                              EC-0029
081200                                                                  EC-0029
081300 702-CARGAR-FACTSAL-PRODUCTO SECTION.                             EC-0029
081400     OPEN INPUT FACTSAL                                           EC-0029
081500     MOVE 'N' TO WKS-FIN-FACTSAL-SRT                              EC-0029
081600     PERFORM 701-LEER-FACTSAL UNTIL FIN-FACTSAL-SRT               EC-0029
081700     CLOSE FACTSAL.                                               EC-0029
081800 702-CARGAR-FACTSAL-PRODUCTO-E.  EXIT.                            EC-0029
081900                                                                  EC-0029
082000 703-CARGAR-FACTSAL-CLIENTE SECTION.                              EC-0029
082100     OPEN INPUT FACTSAL                                           EC-0029
082200     MOVE 'N' TO WKS-FIN-FACTSAL-SRT                              EC-0029
082300     PERFORM 701-LEER-FACTSAL UNTIL FIN-FACTSAL-SRT               EC-0029
082400     CLOSE FACTSAL.                                               EC-0029
082500 703-CARGAR-FACTSAL-CLIENTE-E.  EXIT.                             EC-0029
082600                                                                  EC-0029
082700 701-LEER-FACTSAL SECTION.                                        EC-0029
082800     READ FACTSAL                                                 EC-0029
082900         AT END                                                   EC-0029
083000             MOVE 'Y' TO WKS-FIN-FACTSAL-SRT                      EC-0029
083100         NOT AT END                                               EC-0029
083200             MOVE FACTSAL-REGISTRO TO SRT-REGISTRO                EC-0029
083300             RELEASE SRT-REGISTRO                                 EC-0029
083400     END-READ.                                                    EC-0029
083500 701-LEER-FACTSAL-E.  EXIT.                                       EC-0029
083600
083700*----------------------------------------------------------------*
083800*    AGG-DAILY-SALES.                                            *
083900*----------------------------------------------------------------*
084000 710-ACUMULAR-DIARIO SECTION.
084100     MOVE ZERO TO WKS-R-LLAVE-ANT WKS-R-CONT-TXN WKS-R-CONT-FILAS
084200     MOVE ZERO TO WKS-R-SUM-REV WKS-R-SUM-PROFIT
084300     MOVE ZERO TO WKS-CLIV-CANT
084400     MOVE SPACES TO WKS-R-TXN-ANT
084500     MOVE 'Y' TO WKS-PRIMERA-VEZ
084600     MOVE 'N' TO WKS-FIN-ORDDIA                                   EC-0029
084700     RETURN SRTFAC                                                EC-0029
084800          AT END MOVE 'Y' TO WKS-FIN-ORDDIA                       EC-0029
084900     END-RETURN                                                   EC-0029
085000     PERFORM 711-UNA-FILA-DIARIA UNTIL FIN-ORDDIA
085100     IF NOT PRIMERA-VEZ
085200        PERFORM 712-ESCRIBIR-AGG-DIARIO
085300     END-IF.
085400 710-ACUMULAR-DIARIO-E.  EXIT.
085500
085600 711-UNA-FILA-DIARIA SECTION.
085700     MOVE SRT-REGISTRO TO WKS-HECHO                               EC-0029
085800     IF (NOT PRIMERA-VEZ) AND
085900        FACT-DATE-KEY NOT = WKS-R-LLAVE-ANT
086000        PERFORM 712-ESCRIBIR-AGG-DIARIO
086100        MOVE ZERO TO WKS-R-CONT-TXN WKS-R-CONT-FILAS
086200        MOVE ZERO TO WKS-R-SUM-REV WKS-R-SUM-PROFIT
086300        MOVE ZERO TO WKS-CLIV-CANT
086400        MOVE SPACES TO WKS-R-TXN-ANT
086500     END-IF
086600     MOVE 'N' TO WKS-PRIMERA-VEZ
086700     MOVE FACT-DATE-KEY TO WKS-R-LLAVE-ANT
086800     IF FACT-TRANSACTION-ID NOT = WKS-R-TXN-ANT
086900        ADD 1 TO WKS-R-CONT-TXN
087000        MOVE FACT-TRANSACTION-ID TO WKS-R-TXN-ANT
087100     END-IF
087200     ADD 1 TO WKS-R-CONT-FILAS
087300     ADD FACT-LINE-TOTAL TO WKS-R-SUM-REV
087400     ADD FACT-PROFIT     TO WKS-R-SUM-PROFIT
087500     PERFORM 713-REGISTRAR-CLIENTE-VISTO
087600     RETURN SRTFAC                                                EC-0029
087700          AT END MOVE 'Y' TO WKS-FIN-ORDDIA                       EC-0029
087800     END-RETURN.                                                  EC-0029
087900 711-UNA-FILA-DIARIA-E.  EXIT.
088000
088100 712-ESCRIBIR-AGG-DIARIO SECTION.
088200     MOVE WKS-R-LLAVE-ANT        TO ADIA-DATE-KEY
088300     MOVE WKS-R-CONT-TXN         TO ADIA-TRANSACTION-COUNT
088400     MOVE WKS-R-SUM-REV          TO ADIA-TOTAL-REVENUE
088500     MOVE WKS-R-SUM-PROFIT       TO ADIA-TOTAL-PROFIT
088600     MOVE WKS-CLIV-CANT          TO ADIA-UNIQUE-CUSTOMERS
088700     MOVE WKS-AGG-DIARIO         TO AGGDAY-REGISTRO
088800     WRITE AGGDAY-REGISTRO
088900     ADD 1 TO WKS-AGGDAY-ESCRITOS.
089000 712-ESCRIBIR-AGG-DIARIO-E.  EXIT.
089100
089200 713-REGISTRAR-CLIENTE-VISTO SECTION.
089300     MOVE 'N' TO WKS-CLIV-ENCONTRADO
089400     PERFORM 714-COMPARAR-CLIENTE-VISTO
089500        VARYING WKS-CLIV-IDX FROM 1 BY 1
089600        UNTIL WKS-CLIV-IDX > WKS-CLIV-CANT
089700           OR CLIV-ENCONTRADO
089800     IF NOT CLIV-ENCONTRADO
089900        ADD 1 TO WKS-CLIV-CANT
090000        MOVE FACT-CUSTOMER-KEY TO WKS-CLIV-KEY(WKS-CLIV-CANT)
090100     END-IF.
090200 713-REGISTRAR-CLIENTE-VISTO-E.  EXIT.
090300
090400 714-COMPARAR-CLIENTE-VISTO SECTION.
090500     IF WKS-CLIV-KEY(WKS-CLIV-IDX) = FACT-CUSTOMER-KEY
090600        MOVE 'Y' TO WKS-CLIV-ENCONTRADO
090700     END-IF.
090800 714-COMPARAR-CLIENTE-VISTO-E.  EXIT.
090900
091000*----------------------------------------------------------------*
091100*    AGG-PRODUCT-PERFORMANCE.                                    *
091200*----------------------------------------------------------------*
091300 720-ACUMULAR-PRODUCTO SECTION.
091400     MOVE ZERO TO WKS-R-LLAVE-ANT6 WKS-R-CONT-FILAS WKS-R-SUM-QTY
091500     MOVE ZERO TO WKS-R-SUM-REV WKS-R-SUM-PROFIT WKS-R-SUM-DESC
091600     MOVE 'Y' TO WKS-PRIMERA-VEZ
091700     MOVE 'N' TO WKS-FIN-ORDPRD                                   EC-0029
091800     RETURN SRTFAC                                                EC-0029
091900          AT END MOVE 'Y' TO WKS-FIN-ORDPRD                       EC-0029
092000     END-RETURN                                                   EC-0029
092100     PERFORM 721-UNA-FILA-PRODUCTO UNTIL FIN-ORDPRD
092200     IF NOT PRIMERA-VEZ
092300        PERFORM 722-ESCRIBIR-AGG-PRODUCTO
092400     END-IF.
092500 720-ACUMULAR-PRODUCTO-E.  EXIT.
092600
092700 721-UNA-FILA-PRODUCTO SECTION.
092800     MOVE SRT-REGISTRO TO WKS-HECHO                               EC-0029
092900     IF (NOT PRIMERA-VEZ) AND
093000        FACT-PRODUCT-KEY NOT = WKS-R-LLAVE-ANT6
093100        PERFORM 722-ESCRIBIR-AGG-PRODUCTO
093200        MOVE ZERO TO WKS-R-CONT-FILAS WKS-R-SUM-QTY
093300        MOVE ZERO TO WKS-R-SUM-REV WKS-R-SUM-PROFIT
093400        MOVE ZERO TO WKS-R-SUM-DESC
093500     END-IF
093600     MOVE 'N' TO WKS-PRIMERA-VEZ
093700     MOVE FACT-PRODUCT-KEY TO WKS-R-LLAVE-ANT6
093800     ADD 1 TO WKS-R-CONT-FILAS
093900     ADD FACT-QUANTITY TO WKS-R-SUM-QTY
094000     ADD FACT-LINE-TOTAL TO WKS-R-SUM-REV
094100     ADD FACT-PROFIT TO WKS-R-SUM-PROFIT
094200     ADD FACT-DISCOUNT-AMOUNT TO WKS-R-SUM-DESC
094300     RETURN SRTFAC                                                EC-0029
094400          AT END MOVE 'Y' TO WKS-FIN-ORDPRD                       EC-0029
094500     END-RETURN.                                                  EC-0029
094600 721-UNA-FILA-PRODUCTO-E.  EXIT.
094700
094800 722-ESCRIBIR-AGG-PRODUCTO SECTION.
094900     MOVE WKS-R-LLAVE-ANT6       TO APRF-PRODUCT-KEY
095000     MOVE WKS-R-SUM-QTY          TO APRF-TOTAL-QUANTITY
095100     MOVE WKS-R-SUM-REV          TO APRF-TOTAL-REVENUE
095200     MOVE WKS-R-SUM-PROFIT       TO APRF-TOTAL-PROFIT
095300     IF WKS-R-CONT-FILAS > 0
095400        COMPUTE APRF-AVG-DISCOUNT-AMT ROUNDED =
095500              WKS-R-SUM-DESC / WKS-R-CONT-FILAS
095600     ELSE
095700        MOVE 0 TO APRF-AVG-DISCOUNT-AMT
095800     END-IF
095900     MOVE WKS-AGG-PRODUCTO       TO AGGPRD-REGISTRO
096000     WRITE AGGPRD-REGISTRO
096100     ADD 1 TO WKS-AGGPRD-ESCRITOS.
096200 722-ESCRIBIR-AGG-PRODUCTO-E.  EXIT.
096300
096400*----------------------------------------------------------------*
096500*    AGG-CUSTOMER-METRICS.                                       *
096600*----------------------------------------------------------------*
096700 730-ACUMULAR-CLIENTE SECTION.
096800     MOVE ZERO TO WKS-R-LLAVE-ANT6 WKS-R-CONT-TXN WKS-R-CONT-FILAS
096900     MOVE ZERO TO WKS-R-SUM-REV WKS-R-MAX-FECHA
097000     MOVE SPACES TO WKS-R-TXN-ANT
097100     MOVE 'Y' TO WKS-PRIMERA-VEZ
097200     MOVE 'N' TO WKS-FIN-ORDCLI                                   EC-0029
097300     RETURN SRTFAC                                                EC-0029
097400          AT END MOVE 'Y' TO WKS-FIN-ORDCLI                       EC-0029
097500     END-RETURN                                                   EC-0029
097600     PERFORM 731-UNA-FILA-CLIENTE UNTIL FIN-ORDCLI
097700     IF NOT PRIMERA-VEZ
097800        PERFORM 732-ESCRIBIR-AGG-CLIENTE
097900     END-IF.
098000 730-ACUMULAR-CLIENTE-E.  EXIT.
098100
098200 731-UNA-FILA-CLIENTE SECTION.
098300     MOVE SRT-REGISTRO TO WKS-HECHO                               EC-0029
098400     IF (NOT PRIMERA-VEZ) AND
098500        FACT-CUSTOMER-KEY NOT = WKS-R-LLAVE-ANT6
098600        PERFORM 732-ESCRIBIR-AGG-CLIENTE
098700        MOVE ZERO TO WKS-R-CONT-TXN WKS-R-CONT-FILAS
098800        MOVE ZERO TO WKS-R-SUM-REV WKS-R-MAX-FECHA
098900        MOVE SPACES TO WKS-R-TXN-ANT
099000     END-IF
099100     MOVE 'N' TO WKS-PRIMERA-VEZ
099200     MOVE FACT-CUSTOMER-KEY TO WKS-R-LLAVE-ANT6
099300     IF FACT-TRANSACTION-ID NOT = WKS-R-TXN-ANT
099400        ADD 1 TO WKS-R-CONT-TXN
099500        MOVE FACT-TRANSACTION-ID TO WKS-R-TXN-ANT
099600     END-IF
099700     ADD 1 TO WKS-R-CONT-FILAS
099800     ADD FACT-LINE-TOTAL TO WKS-R-SUM-REV
099900     IF FACT-DATE-KEY > WKS-R-MAX-FECHA
100000        MOVE FACT-DATE-KEY TO WKS-R-MAX-FECHA
100100     END-IF
100200     RETURN SRTFAC                                                EC-0029
100300          AT END MOVE 'Y' TO WKS-FIN-ORDCLI                       EC-0029
100400     END-RETURN.                                                  EC-0029
100500 731-UNA-FILA-CLIENTE-E.  EXIT.
100600
100700 732-ESCRIBIR-AGG-CLIENTE SECTION.
100800     MOVE WKS-R-LLAVE-ANT6       TO ACLI-CUSTOMER-KEY
100900     MOVE WKS-R-CONT-TXN         TO ACLI-TRANSACTION-COUNT
101000     MOVE WKS-R-SUM-REV          TO ACLI-TOTAL-SPENT
101100     IF WKS-R-CONT-FILAS > 0
101200        COMPUTE ACLI-AVG-ORDER-VALUE ROUNDED =
101300              WKS-R-SUM-REV / WKS-R-CONT-FILAS
101400     ELSE
101500        MOVE 0 TO ACLI-AVG-ORDER-VALUE
101600     END-IF
101700     MOVE WKS-R-MAX-FECHA        TO WKS-FH-MAXFECHA
101800     MOVE WKS-FH-MAXF-ANIO       TO WKS-FT-ANIO
101900     MOVE WKS-FH-MAXF-MES        TO WKS-FT-MES
102000     MOVE WKS-FH-MAXF-DIA        TO WKS-FT-DIA
102100     MOVE SPACES                 TO ACLI-LAST-PURCHASE-DATE
102200     STRING WKS-FT-ANIO '-' WKS-FT-MES '-' WKS-FT-DIA
102300            DELIMITED BY SIZE INTO ACLI-LAST-PURCHASE-DATE
102400     MOVE WKS-AGG-CLIENTE        TO AGGCUS-REGISTRO
102500     WRITE AGGCUS-REGISTRO
102600     ADD 1 TO WKS-AGGCUS-ESCRITOS.
102700 732-ESCRIBIR-AGG-CLIENTE-E.  EXIT.
102800
102900*----------------------------------------------------------------*
103000 800-ESCRIBIR-RESUMEN SECTION.
103100     MOVE 'RESUMEN ECBAT030 - CARGA DE BODEGA'
103200                                 TO SUMRPT-LINEA
103300     WRITE SUMRPT-LINEA
103400     MOVE SPACES                TO SUMRPT-LINEA
103500     WRITE SUMRPT-LINEA
103600     MOVE 'DIM-FECHA'           TO WKS-L-ETIQUETA
103700     MOVE WKS-DDAT-ESCRITOS     TO WKS-L-CONTADOR-E
103800     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN
103900     MOVE 'DIM-FORMA-PAGO'      TO WKS-L-ETIQUETA
104000     MOVE WKS-DPAG-ESCRITOS     TO WKS-L-CONTADOR-E
104100     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN
104200     MOVE 'DIM-CLIENTE'         TO WKS-L-ETIQUETA
104300     MOVE WKS-DCLI-ESCRITOS     TO WKS-L-CONTADOR-E
104400     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN
104500     MOVE 'DIM-PRODUCTO'        TO WKS-L-ETIQUETA
104600     MOVE WKS-DPRO-ESCRITOS     TO WKS-L-CONTADOR-E
104700     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN
104800     MOVE 'HECHO-VENTA'         TO WKS-L-ETIQUETA
104900     MOVE WKS-FACT-ESCRITOS     TO WKS-L-CONTADOR-E
105000     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN
105100     MOVE 'AGG-VENTA-DIARIA'    TO WKS-L-ETIQUETA
105200     MOVE WKS-AGGDAY-ESCRITOS   TO WKS-L-CONTADOR-E
105300     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN
105400     MOVE 'AGG-DESEMP-PRODUCTO' TO WKS-L-ETIQUETA
105500     MOVE WKS-AGGPRD-ESCRITOS   TO WKS-L-CONTADOR-E
105600     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN
105700     MOVE 'AGG-METRICA-CLIENTE' TO WKS-L-ETIQUETA
105800     MOVE WKS-AGGCUS-ESCRITOS   TO WKS-L-CONTADOR-E
105900     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN.
106000 800-ESCRIBIR-RESUMEN-E.  EXIT.
106100
106200*----------------------------------------------------------------*
106300 900-CERRAR-ARCHIVOS SECTION.
106400     CLOSE PRDCUST PRDPROD PRDTRAN PRDITEM
106500           DIMDATE DIMPAY DIMCUST DIMPROD
106600           AGGDAY AGGPRD AGGCUS SUMRPT.
106700 900-CERRAR-ARCHIVOS-E.  EXIT.
106800*----------------------------------------------------------------*EC-0027
106900*    RUTINA UNICA DE ABEND.  110-ABRIR-ARCHIVOS LLEGA AQUI POR   *EC-0027
107000*    GO TO CUANDO UN FILE STATUS SALE MAL; NO SE REGRESA.        *EC-0027
107100*----------------------------------------------------------------*EC-0027
107200 990-ABEND-RUTINA SECTION.                                       EC-0027
107300     MOVE WKS-ABEND-RC TO RETURN-CODE                            EC-0027
107400     STOP RUN.                                                   EC-0027
107500 990-ABEND-RUTINA-E.  EXIT.                                      EC-0027
