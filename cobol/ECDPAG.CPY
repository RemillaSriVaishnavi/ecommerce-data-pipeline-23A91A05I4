000100******************************************************************
000200*    ECDPAG  -  DIMENSION DE FORMA DE PAGO (FIJA, 5 FILAS)       *
000300******************************************************************
000400*    1988-03-02  EDRD  EC-0002  VERSION INICIAL DEL LAYOUT       *
000500******************************************************************
000600 01  DPAG-REGISTRO.
000700     05  DPAG-PAYMENT-METHOD-KEY PIC 9(04).
000800     05  DPAG-PAYMENT-METHOD-NAME
000900                                 PIC X(16).
001000     05  DPAG-PAYMENT-TYPE       PIC X(07).
001100     05  FILLER                  PIC X(01).
