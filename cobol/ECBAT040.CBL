000100******************************************************************
000200* FECHA       : 23/03/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : CANAL E-COMMERCE                                 *
000500* PROGRAMA    : ECBAT040                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CUARTO Y ULTIMO PASO DEL PIPELINE NOCTURNO DE    *
000800*             : VENTAS.  RECORRE LOS CUATRO CONJUNTOS DE         *
000900*             : PRODUCCION Y CUENTA LLAVES FORANEAS HUERFANAS:   *
001000*             : TRANSACCIONES SIN CLIENTE, DETALLES SIN PRODUCTO *
001100*             : Y DETALLES SIN TRANSACCION.  CON EL TOTAL DE     *
001200*             : VIOLACIONES SE DERIVA UN PUNTAJE DE CALIDAD DE   *
001300*             : 0 A 100 QUE QUEDA EN EL RESUMEN DE CORRIDA.      *
001400* ARCHIVOS    : PRDCUST=E, PRDPROD=E, PRDTRAN=E, PRDITEM=E,      *
001500*             : SUMRPT=S                                        *
001600* ACCION (ES) : V=VALIDAR INTEGRIDAD REFERENCIAL                 *
001700* INSTALADO   : 23/03/1988                                       *
001800* BPM/RATIONAL: 301101                                           *
001900* NOMBRE      : VALIDACION DE INTEGRIDAD REFERENCIAL             *
002000******************************************************************
002100*               B I T A C O R A   D E   C A M B I O S            *
002200******************************************************************
002300* 1988-03-23  EDRD  EC-0014  VERSION INICIAL, LAS TRES LLAVES    *
002400*                            HUERFANAS EN TABLAS DE MEMORIA      *
002500* 1989-08-30  JLPM  EC-0016  SE AGREGA EL CALCULO DEL PUNTAJE    *
002600*                            DE CALIDAD EN BASE A VIOLACIONES    *
002700* 1998-12-15  RHQ   EC-0024  AJUSTE DE SIGLO (Y2K): CONTADORES   *
002800*                            DE VALIDACION A CUATRO POSICIONES  *
002900* 2003-04-18  EDRD  EC-0019  SE AMPLIA LA TABLA DE CLIENTES A    *
003000*                            4000 POSICIONES POR CRECIMIENTO     *
003100*                            DE LA BASE INSTALADA                *
003200* 2004-02-20  RHQ   EC-0028  100-PRINCIPAL PASA A PERFORM THRU;  *
003300*                            ABRIR-ARCHIVOS-ENTRADA SALE POR     *
003400*                            GO TO A LA RUTINA DE ABEND 990      *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.               ECBAT040.
003800 AUTHOR.                   ERICK DANIEL RAMIREZ DIVAS.
003900 INSTALLATION.             CANAL E-COMMERCE.
004000 DATE-WRITTEN.              03/23/1988.
004100 DATE-COMPILED.
004200 SECURITY.                  USO INTERNO UNICAMENTE.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT PRDCUST ASSIGN TO PRDCUST
005200            ORGANIZATION  IS LINE SEQUENTIAL
005300            FILE STATUS   IS FS-PRDCUST.
005400
005500     SELECT PRDPROD ASSIGN TO PRDPROD
005600            ORGANIZATION  IS LINE SEQUENTIAL
005700            FILE STATUS   IS FS-PRDPROD.
005800
005900     SELECT PRDTRAN ASSIGN TO PRDTRAN
006000            ORGANIZATION  IS LINE SEQUENTIAL
006100            FILE STATUS   IS FS-PRDTRAN.
006200
006300     SELECT PRDITEM ASSIGN TO PRDITEM
006400            ORGANIZATION  IS LINE SEQUENTIAL
006500            FILE STATUS   IS FS-PRDITEM.
006600
006700     SELECT SUMRPT  ASSIGN TO SUMRPT
006800            ORGANIZATION  IS LINE SEQUENTIAL
006900            FILE STATUS   IS FS-SUMRPT.
007000******************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  PRDCUST.
007400 01  PRDCUST-REGISTRO.
007500     05  FILLER                  PIC X(180).
007600 FD  PRDPROD.
007700 01  PRDPROD-REGISTRO.
007800     05  FILLER                  PIC X(128).
007900 FD  PRDTRAN.
008000 01  PRDTRAN-REGISTRO.
008100     05  FILLER                  PIC X(121).
008200 FD  PRDITEM.
008300 01  PRDITEM-REGISTRO.
008400     05  FILLER                  PIC X(051).
008500
008600 FD  SUMRPT.
008700 01  SUMRPT-LINEA.
008800     05  FILLER                  PIC X(100).
008900******************************************************************
009000 WORKING-STORAGE SECTION.
009100******************************************************************
009200*               A R E A S   D E   T R A B A J O   D E   R E G    *
009300******************************************************************
009400 01  WKS-CLIENTE.
009500     COPY ECCLIE.
009600 01  WKS-PRODUCTO.
009700     COPY ECPRDP.
009800 01  WKS-TRANSACCION.
009900     COPY ECTRAN.
010000 01  WKS-DETALLE.
010100     COPY ECITEM.
010200******************************************************************
010300*               V A R I A B L E S  DE  F I L E  S T A T U S      *
010400******************************************************************
010500 01  WKS-FILE-STATUS.
010600     05  FS-PRDCUST              PIC 9(02) VALUE ZEROS.
010700     05  FS-PRDPROD              PIC 9(02) VALUE ZEROS.
010800     05  FS-PRDTRAN              PIC 9(02) VALUE ZEROS.
010900     05  FS-PRDITEM              PIC 9(02) VALUE ZEROS.
011000     05  FS-SUMRPT               PIC 9(02) VALUE ZEROS.
011100     05  FILLER                  PIC X(01).
011200 01  WKS-FILE-STATUS-R  REDEFINES  WKS-FILE-STATUS.
011300     05  WKS-FS-TODOS            PIC X(11).
011400******************************************************************
011500*    RETURN-CODE QUE SE DEVUELVE AL JCL SI 990-ABEND-RUTINA     * EC-0028
011600*    TOMA EL CONTROL; NO PERTENECE A NINGUN GRUPO.              * EC-0028
011700******************************************************************
011800 77  WKS-ABEND-RC                PIC 9(02) COMP VALUE 91.         EC-0028
011900******************************************************************
012000******************************************************************
012100*               B A N D E R A S   D E   C O N T R O L            *
012200******************************************************************
012300 01  WKS-BANDERAS.
012400     05  WKS-FIN-PRDCUST         PIC X(01) VALUE 'N'.
012500        88  FIN-PRDCUST                    VALUE 'Y'.
012600     05  WKS-FIN-PRDPROD         PIC X(01) VALUE 'N'.
012700        88  FIN-PRDPROD                    VALUE 'Y'.
012800     05  WKS-FIN-PRDTRAN         PIC X(01) VALUE 'N'.
012900        88  FIN-PRDTRAN                    VALUE 'Y'.
013000     05  WKS-FIN-PRDITEM         PIC X(01) VALUE 'N'.
013100        88  FIN-PRDITEM                    VALUE 'Y'.
013200     05  WKS-LLAVE-ENCONTRADA    PIC X(01) VALUE 'N'.
013300        88  LLAVE-ENCONTRADA               VALUE 'Y'.
013400     05  FILLER                  PIC X(01) VALUE SPACES.
013500 01  WKS-BANDERAS-R  REDEFINES  WKS-BANDERAS.
013600     05  WKS-BANDERAS-TODAS      PIC X(06).
013700******************************************************************
013800*       T A B L A S   D E   L L A V E S   E N   M E M O R I A    *
013900*       (EL MISMO RECURSO QUE SE USA EN ECBAT020 PARA EVITAR     *
014000*       RELEER LOS ARCHIVOS DE PRODUCCION EN CADA VUELTA; AQUI   *
014100*       SE USA PARA DETECTAR LLAVES FORANEAS SIN DUENO)          *
014200******************************************************************
014300 01  WKS-TABLA-CLIENTE-KEYS.                                      EC-0019 
014400     05  WKS-CLI-KEY-CANT        PIC 9(05) COMP VALUE ZERO.       EC-0019 
014500     05  WKS-CLI-KEY-TAB OCCURS 0 TO 4000 TIMES                   EC-0019 
014600            DEPENDING ON WKS-CLI-KEY-CANT                         EC-0019 
014700            INDEXED BY WKS-CLI-IDX.                               EC-0019 
014800         10  WKS-CLI-KEY-ID      PIC X(08).                       EC-0019 
014900     05  FILLER                  PIC X(01).                       EC-0019 
015000
015100 01  WKS-TABLA-PRODUCTO-KEYS.
015200     05  WKS-PRD-KEY-CANT        PIC 9(05) COMP VALUE ZERO.
015300     05  WKS-PRD-KEY-TAB OCCURS 0 TO 3000 TIMES
015400            DEPENDING ON WKS-PRD-KEY-CANT
015500            INDEXED BY WKS-PRD-IDX.
015600         10  WKS-PRD-KEY-ID      PIC X(08).
015700     05  FILLER                  PIC X(01).
015800
015900 01  WKS-TABLA-TRAN-KEYS.
016000     05  WKS-TRN-KEY-CANT        PIC 9(05) COMP VALUE ZERO.
016100     05  WKS-TRN-KEY-TAB OCCURS 0 TO 3000 TIMES
016200            DEPENDING ON WKS-TRN-KEY-CANT
016300            INDEXED BY WKS-TRN-IDX.
016400         10  WKS-TRN-KEY-ID      PIC X(09).
016500     05  FILLER                  PIC X(01).
016600******************************************************************
016700*               C O N T A D O R E S   D E   V I O L A C I O N    *
016800******************************************************************
016900 01  WKS-CONTADORES.
017000     05  WKS-HUERF-TRAN-CLIENTE  PIC 9(07) COMP VALUE ZERO.
017100     05  WKS-HUERF-ITEM-PRODUCTO PIC 9(07) COMP VALUE ZERO.
017200     05  WKS-HUERF-ITEM-TRAN     PIC 9(07) COMP VALUE ZERO.
017300     05  WKS-TOTAL-VIOLACIONES   PIC 9(07) COMP VALUE ZERO.
017400     05  WKS-TRAN-LEIDAS         PIC 9(07) COMP VALUE ZERO.
017500     05  WKS-ITEM-LEIDOS         PIC 9(07) COMP VALUE ZERO.
017600     05  FILLER                  PIC X(01).
017700 01  WKS-CONTADORES-R  REDEFINES  WKS-CONTADORES.
017800     05  FILLER                  PIC X(25).
017900******************************************************************
018000*               P U N T A J E   D E   C A L I D A D              *
018100******************************************************************
018200 01  WKS-PUNTAJE-CALIDAD.
018300     05  WKS-PUNTAJE             PIC S9(05) COMP VALUE ZERO.
018400     05  WKS-PUNTAJE-EDIT        PIC ZZ9.
018500     05  FILLER                  PIC X(01).
018600******************************************************************
018700*               L I N E A S   D E L   R E S U M E N              *
018800******************************************************************
018900 01  WKS-LINEA-RESUMEN.
019000     05  WKS-L-ETIQUETA          PIC X(24).
019100     05  WKS-L-CONTADOR-E        PIC ZZZ,ZZ9.
019200     05  FILLER                  PIC X(03) VALUE SPACES.
019300     05  WKS-L-ESTADO            PIC X(20).
019400******************************************************************
019500 PROCEDURE DIVISION.
019600******************************************************************
019700 100-PRINCIPAL SECTION.
019800     PERFORM 110-ABRIR-ARCHIVOS-ENTRADA
019900         THRU 110-ABRIR-ARCHIVOS-ENTRADA-E
020000     PERFORM 200-CARGAR-LLAVES-CLIENTE
020100         THRU 200-CARGAR-LLAVES-CLIENTE-E
020200     PERFORM 300-CARGAR-LLAVES-PRODUCTO
020300         THRU 300-CARGAR-LLAVES-PRODUCTO-E
020400     PERFORM 400-CARGAR-LLAVES-TRANSACCION
020500         THRU 400-CARGAR-LLAVES-TRANSACCION-E
020600     PERFORM 500-CONTAR-HUERFANOS-TRANSACCION
020700         THRU 500-CONTAR-HUERFANOS-TRANSACCION-E
020800     PERFORM 600-CONTAR-HUERFANOS-DETALLE
020900         THRU 600-CONTAR-HUERFANOS-DETALLE-E
021000     PERFORM 700-CALCULAR-PUNTAJE     THRU 700-CALCULAR-PUNTAJE-E
021100     PERFORM 800-ESCRIBIR-RESUMEN     THRU 800-ESCRIBIR-RESUMEN-E
021200     PERFORM 900-CERRAR-ARCHIVOS      THRU 900-CERRAR-ARCHIVOS-E
021300     STOP RUN.
021400 100-PRINCIPAL-E.  EXIT.
021500
021600*----------------------------------------------------------------*
021700 110-ABRIR-ARCHIVOS-ENTRADA SECTION.
021800     OPEN OUTPUT SUMRPT
021900     IF FS-SUMRPT NOT = 0
022000        DISPLAY '*** ECBAT040 - ERROR AL ABRIR SUMRPT ***'
022100        GO TO 990-ABEND-RUTINA                                    EC-0028
022200     END-IF.
022300 110-ABRIR-ARCHIVOS-ENTRADA-E.  EXIT.
022400
022500*----------------------------------------------------------------*
022600*    CARGA DE LLAVES DE CLIENTE EN MEMORIA (PRODUCCION).         *
022700*----------------------------------------------------------------*
022800 200-CARGAR-LLAVES-CLIENTE SECTION.
022900     MOVE ZERO TO WKS-CLI-KEY-CANT
023000     OPEN INPUT PRDCUST
023100     IF FS-PRDCUST = 35
023200        CONTINUE
023300     ELSE
023400        PERFORM 210-LEER-LLAVE-CLIENTE UNTIL FIN-PRDCUST
023500     END-IF
023600     CLOSE PRDCUST.
023700 200-CARGAR-LLAVES-CLIENTE-E.  EXIT.
023800
023900 210-LEER-LLAVE-CLIENTE SECTION.
024000     READ PRDCUST INTO WKS-CLIENTE
024100         AT END
024200             MOVE 'Y' TO WKS-FIN-PRDCUST
024300         NOT AT END
024400             ADD 1 TO WKS-CLI-KEY-CANT
024500             MOVE CLIE-CUSTOMER-ID
024600                  TO WKS-CLI-KEY-ID(WKS-CLI-KEY-CANT)
024700     END-READ.
024800 210-LEER-LLAVE-CLIENTE-E.  EXIT.
024900
025000*----------------------------------------------------------------*
025100*    CARGA DE LLAVES DE PRODUCTO EN MEMORIA (PRODUCCION).        *
025200*----------------------------------------------------------------*
025300 300-CARGAR-LLAVES-PRODUCTO SECTION.
025400     MOVE ZERO TO WKS-PRD-KEY-CANT
025500     MOVE 'N' TO WKS-FIN-PRDPROD
025600     OPEN INPUT PRDPROD
025700     IF FS-PRDPROD = 35
025800        CONTINUE
025900     ELSE
026000        PERFORM 310-LEER-LLAVE-PRODUCTO UNTIL FIN-PRDPROD
026100     END-IF
026200     CLOSE PRDPROD.
026300 300-CARGAR-LLAVES-PRODUCTO-E.  EXIT.
026400
026500 310-LEER-LLAVE-PRODUCTO SECTION.
026600     READ PRDPROD INTO WKS-PRODUCTO
026700         AT END
026800             MOVE 'Y' TO WKS-FIN-PRDPROD
026900         NOT AT END
027000             ADD 1 TO WKS-PRD-KEY-CANT
027100             MOVE PRDP-PRODUCT-ID
027200                  TO WKS-PRD-KEY-ID(WKS-PRD-KEY-CANT)
027300     END-READ.
027400 310-LEER-LLAVE-PRODUCTO-E.  EXIT.
027500
027600*----------------------------------------------------------------*
027700*    CARGA DE LLAVES DE TRANSACCION EN MEMORIA (PRODUCCION).     *
027800*----------------------------------------------------------------*
027900 400-CARGAR-LLAVES-TRANSACCION SECTION.
028000     MOVE ZERO TO WKS-TRN-KEY-CANT
028100     MOVE 'N' TO WKS-FIN-PRDTRAN
028200     OPEN INPUT PRDTRAN
028300     IF FS-PRDTRAN = 35
028400        CONTINUE
028500     ELSE
028600        PERFORM 410-LEER-LLAVE-TRANSACCION UNTIL FIN-PRDTRAN
028700     END-IF
028800     CLOSE PRDTRAN.
028900 400-CARGAR-LLAVES-TRANSACCION-E.  EXIT.
029000
029100 410-LEER-LLAVE-TRANSACCION SECTION.
029200     READ PRDTRAN INTO WKS-TRANSACCION
029300         AT END
029400             MOVE 'Y' TO WKS-FIN-PRDTRAN
029500         NOT AT END
029600             ADD 1 TO WKS-TRN-KEY-CANT
029700             MOVE TRAN-TRANSACTION-ID
029800                  TO WKS-TRN-KEY-ID(WKS-TRN-KEY-CANT)
029900     END-READ.
030000 410-LEER-LLAVE-TRANSACCION-E.  EXIT.
030100
030200*----------------------------------------------------------------*
030300*    (A) TRANSACCIONES CUYO CLIENTE NO EXISTE EN PRODUCCION.     *
030400*----------------------------------------------------------------*
030500 500-CONTAR-HUERFANOS-TRANSACCION SECTION.
030600     MOVE 'N' TO WKS-FIN-PRDTRAN
030700     OPEN INPUT PRDTRAN
030800     IF FS-PRDTRAN = 35
030900        CONTINUE
031000     ELSE
031100        PERFORM 510-UNA-TRANSACCION UNTIL FIN-PRDTRAN
031200     END-IF
031300     CLOSE PRDTRAN.
031400 500-CONTAR-HUERFANOS-TRANSACCION-E.  EXIT.
031500
031600 510-UNA-TRANSACCION SECTION.
031700     READ PRDTRAN INTO WKS-TRANSACCION
031800         AT END
031900             MOVE 'Y' TO WKS-FIN-PRDTRAN
032000         NOT AT END
032100             ADD 1 TO WKS-TRAN-LEIDAS
032200             PERFORM 520-BUSCAR-CLIENTE-DE-TRANSACCION
032300             IF NOT LLAVE-ENCONTRADA
032400                ADD 1 TO WKS-HUERF-TRAN-CLIENTE
032500             END-IF
032600     END-READ.
032700 510-UNA-TRANSACCION-E.  EXIT.
032800
032900 520-BUSCAR-CLIENTE-DE-TRANSACCION SECTION.
033000     MOVE 'N' TO WKS-LLAVE-ENCONTRADA
033100     PERFORM 521-COMPARAR-CLIENTE
033200        VARYING WKS-CLI-IDX FROM 1 BY 1
033300        UNTIL WKS-CLI-IDX > WKS-CLI-KEY-CANT
033400           OR LLAVE-ENCONTRADA.
033500 520-BUSCAR-CLIENTE-DE-TRANSACCION-E.  EXIT.
033600
033700 521-COMPARAR-CLIENTE SECTION.
033800     IF WKS-CLI-KEY-ID(WKS-CLI-IDX) = TRAN-CUSTOMER-ID
033900        MOVE 'Y' TO WKS-LLAVE-ENCONTRADA
034000     END-IF.
034100 521-COMPARAR-CLIENTE-E.  EXIT.
034200
034300*----------------------------------------------------------------*
034400*    (B) DETALLES SIN PRODUCTO Y (C) DETALLES SIN TRANSACCION.   *
034500*----------------------------------------------------------------*
034600 600-CONTAR-HUERFANOS-DETALLE SECTION.
034700     MOVE 'N' TO WKS-FIN-PRDITEM
034800     OPEN INPUT PRDITEM
034900     IF FS-PRDITEM = 35
035000        CONTINUE
035100     ELSE
035200        PERFORM 610-UN-DETALLE UNTIL FIN-PRDITEM
035300     END-IF
035400     CLOSE PRDITEM.
035500 600-CONTAR-HUERFANOS-DETALLE-E.  EXIT.
035600
035700 610-UN-DETALLE SECTION.
035800     READ PRDITEM INTO WKS-DETALLE
035900         AT END
036000             MOVE 'Y' TO WKS-FIN-PRDITEM
036100         NOT AT END
036200             ADD 1 TO WKS-ITEM-LEIDOS
036300             PERFORM 620-BUSCAR-PRODUCTO-DEL-DETALLE
036400             IF NOT LLAVE-ENCONTRADA
036500                ADD 1 TO WKS-HUERF-ITEM-PRODUCTO
036600             END-IF
036700             PERFORM 630-BUSCAR-TRANSACCION-DEL-DETALLE
036800             IF NOT LLAVE-ENCONTRADA
036900                ADD 1 TO WKS-HUERF-ITEM-TRAN
037000             END-IF
037100     END-READ.
037200 610-UN-DETALLE-E.  EXIT.
037300
037400 620-BUSCAR-PRODUCTO-DEL-DETALLE SECTION.
037500     MOVE 'N' TO WKS-LLAVE-ENCONTRADA
037600     PERFORM 621-COMPARAR-PRODUCTO
037700        VARYING WKS-PRD-IDX FROM 1 BY 1
037800        UNTIL WKS-PRD-IDX > WKS-PRD-KEY-CANT
037900           OR LLAVE-ENCONTRADA.
038000 620-BUSCAR-PRODUCTO-DEL-DETALLE-E.  EXIT.
038100
038200 621-COMPARAR-PRODUCTO SECTION.
038300     IF WKS-PRD-KEY-ID(WKS-PRD-IDX) = ITEM-PRODUCT-ID
038400        MOVE 'Y' TO WKS-LLAVE-ENCONTRADA
038500     END-IF.
038600 621-COMPARAR-PRODUCTO-E.  EXIT.
038700
038800 630-BUSCAR-TRANSACCION-DEL-DETALLE SECTION.
038900     MOVE 'N' TO WKS-LLAVE-ENCONTRADA
039000     PERFORM 631-COMPARAR-TRANSACCION
039100        VARYING WKS-TRN-IDX FROM 1 BY 1
039200        UNTIL WKS-TRN-IDX > WKS-TRN-KEY-CANT
039300           OR LLAVE-ENCONTRADA.
039400 630-BUSCAR-TRANSACCION-DEL-DETALLE-E.  EXIT.
039500
039600 631-COMPARAR-TRANSACCION SECTION.
039700     IF WKS-TRN-KEY-ID(WKS-TRN-IDX) = ITEM-TRANSACTION-ID
039800        MOVE 'Y' TO WKS-LLAVE-ENCONTRADA
039900     END-IF.
040000 631-COMPARAR-TRANSACCION-E.  EXIT.
040100
040200*----------------------------------------------------------------*
040300*    TOTAL DE VIOLACIONES Y PUNTAJE DE CALIDAD 0-100.            *
040400*----------------------------------------------------------------*
040500 700-CALCULAR-PUNTAJE SECTION.
040600     COMPUTE WKS-TOTAL-VIOLACIONES =
040700             WKS-HUERF-TRAN-CLIENTE + WKS-HUERF-ITEM-PRODUCTO
040800             + WKS-HUERF-ITEM-TRAN
040900     IF WKS-TOTAL-VIOLACIONES = 0
041000        MOVE 100 TO WKS-PUNTAJE
041100     ELSE
041200        COMPUTE WKS-PUNTAJE = 100 - WKS-TOTAL-VIOLACIONES
041300        IF WKS-PUNTAJE < 0
041400           MOVE 0 TO WKS-PUNTAJE
041500        END-IF
041600     END-IF.
041700 700-CALCULAR-PUNTAJE-E.  EXIT.
041800
041900*----------------------------------------------------------------*
042000 800-ESCRIBIR-RESUMEN SECTION.
042100     MOVE 'RESUMEN ECBAT040 - VALIDACION DE INTEGRIDAD'
042200                                 TO SUMRPT-LINEA
042300     WRITE SUMRPT-LINEA
042400     MOVE SPACES                TO SUMRPT-LINEA
042500     WRITE SUMRPT-LINEA
042600
042700     MOVE 'TRAN SIN CLIENTE'    TO WKS-L-ETIQUETA
042800     MOVE WKS-HUERF-TRAN-CLIENTE TO WKS-L-CONTADOR-E
042900     PERFORM 810-ESTADO-SEGUN-CONTADOR
043000     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN
043100
043200     MOVE 'DETALLE SIN PRODUCTO' TO WKS-L-ETIQUETA
043300     MOVE WKS-HUERF-ITEM-PRODUCTO TO WKS-L-CONTADOR-E
043400     PERFORM 810-ESTADO-SEGUN-CONTADOR
043500     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN
043600
043700     MOVE 'DETALLE SIN TRAN'    TO WKS-L-ETIQUETA
043800     MOVE WKS-HUERF-ITEM-TRAN   TO WKS-L-CONTADOR-E
043900     PERFORM 810-ESTADO-SEGUN-CONTADOR
044000     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN
044100
044200     MOVE 'TOTAL VIOLACIONES'   TO WKS-L-ETIQUETA
044300     MOVE WKS-TOTAL-VIOLACIONES TO WKS-L-CONTADOR-E
044400     PERFORM 810-ESTADO-SEGUN-CONTADOR
044500     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN
044600
044700     MOVE SPACES                TO SUMRPT-LINEA
044800     WRITE SUMRPT-LINEA
044900     MOVE WKS-PUNTAJE           TO WKS-PUNTAJE-EDIT
045000     STRING 'PUNTAJE DE CALIDAD : ' DELIMITED BY SIZE
045100            WKS-PUNTAJE-EDIT    DELIMITED BY SIZE
045200            ' DE 100'           DELIMITED BY SIZE
045300            INTO SUMRPT-LINEA
045400     WRITE SUMRPT-LINEA.
045500 800-ESCRIBIR-RESUMEN-E.  EXIT.
045600
045700 810-ESTADO-SEGUN-CONTADOR SECTION.
045800     IF WKS-L-CONTADOR-E = ZERO
045900        MOVE 'SIN VIOLACIONES'  TO WKS-L-ESTADO
046000     ELSE
046100        MOVE 'REVISAR'          TO WKS-L-ESTADO
046200     END-IF.
046300 810-ESTADO-SEGUN-CONTADOR-E.  EXIT.
046400
046500*----------------------------------------------------------------*
046600 900-CERRAR-ARCHIVOS SECTION.
046700     CLOSE SUMRPT.
046800 900-CERRAR-ARCHIVOS-E.  EXIT.
046900*----------------------------------------------------------------*EC-0028
047000*    RUTINA UNICA DE ABEND.  110-ABRIR-ARCHIVOS-ENTRADA LLEGA    *EC-0028
047100*    AQUI POR GO TO CUANDO UN FILE STATUS SALE MAL; NO REGRESA.  *EC-0028
047200*----------------------------------------------------------------*EC-0028
047300 990-ABEND-RUTINA SECTION.                                       EC-0028
047400     MOVE WKS-ABEND-RC TO RETURN-CODE                            EC-0028
047500     STOP RUN.                                                   EC-0028
047600 990-ABEND-RUTINA-E.  EXIT.                                      EC-0028
