000100******************************************************************
000200*    ECAPRF  -  AGREGADO DE DESEMPENO DE PRODUCTO (CORTE POR     *
000300*               PRODUCT-KEY)                                     *
000400******************************************************************
000500*    1988-03-02  EDRD  EC-0002  VERSION INICIAL DEL LAYOUT       *
000600******************************************************************
000700 01  APRF-REGISTRO.
000800     05  APRF-PRODUCT-KEY        PIC 9(06).
000900     05  APRF-TOTAL-QUANTITY     PIC 9(07).
001000     05  APRF-TOTAL-REVENUE      PIC S9(09)V99.
001100     05  APRF-TOTAL-PROFIT       PIC S9(09)V99.
001200     05  APRF-AVG-DISCOUNT-AMT   PIC S9(07)V99.
001300     05  FILLER                  PIC X(01).
