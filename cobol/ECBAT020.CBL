000100******************************************************************
000200* FECHA       : 13/02/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : CANAL E-COMMERCE                                 *
000500* PROGRAMA    : ECBAT020                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SEGUNDO PASO DEL PIPELINE NOCTURNO DE VENTAS.    *
000800*             : LIMPIA LOS CUATRO CONJUNTOS DE STAGING (RECORTE, *
000900*             : MINUSCULA DE CORREO, SOLO-DIGITOS DE TELEFONO,   *
001000*             : TITULO DE NOMBRES, REDONDEO DE MONEDA, MARGEN Y  *
001100*             : CATEGORIA DE PRECIO, DESCARTE DE REGISTROS       *
001200*             : INVALIDOS) Y LOS PUBLICA A PRODUCCION: CLIENTES  *
001300*             : Y PRODUCTOS POR REEMPLAZO TOTAL; TRANSACCIONES Y *
001400*             : DETALLES EN FORMA INCREMENTAL POR LLAVE.         *
001500* ARCHIVOS    : STGCUST=E, STGPROD=E, STGTRAN=E, STGITEM=E,      *
001600*             : PRDCUST=S, PRDPROD=S, PRDTRAN=E/S, PRDITEM=E/S,  *
001700*             : SUMRPT=S                                        *
001800* ACCION (ES) : P=PUBLICAR A PRODUCCION                          *
001900* INSTALADO   : 13/02/1988                                       *
002000* BPM/RATIONAL: 301101                                           *
002100* NOMBRE      : LIMPIEZA Y PUBLICACION A PRODUCCION              *
002200******************************************************************
002300*               B I T A C O R A   D E   C A M B I O S            *
002400******************************************************************
002500* 1988-02-13  EDRD  EC-0002  VERSION INICIAL, REEMPLAZO TOTAL    *
002600*                            DE CLIENTES Y PRODUCTOS             *
002700* 1989-07-21  EDRD  EC-0007  POSTEO INCREMENTAL DE TRANSACCIONES *
002800*                            Y DETALLES POR LLAVE EN TABLA       *
002900* 1993-09-05  JLPM  EC-0011  SE CORRIGE EL TITULO DE NOMBRES     *
003000*                            COMPUESTOS (DOS O MAS PALABRAS)     *
003100* 1998-11-12  RHQ   EC-0015  AJUSTE DE SIGLO (Y2K): CAMPOS DE    *
003200*                            FECHA A CUATRO POSICIONES DE ANO   *
003300* 2003-06-02  EDRD  EC-0017  SE AGREGA CLASIFICACION DE PRECIO   *
003400*                            Y MARGEN DE UTILIDAD DE PRODUCTO    *
003500* 2004-02-20  RHQ   EC-0026  100-PRINCIPAL PASA A PERFORM THRU;  *
003600*                            ABRIR-ARCHIVOS-ENTRADA SALE POR     *
003700*                            GO TO A LA RUTINA DE ABEND 990      *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.               ECBAT020.
004100 AUTHOR.                   ERICK DANIEL RAMIREZ DIVAS.
004200 INSTALLATION.             CANAL E-COMMERCE.
004300 DATE-WRITTEN.              02/13/1988.
004400 DATE-COMPILED.
004500 SECURITY.                  USO INTERNO UNICAMENTE.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT STGCUST ASSIGN TO STGCUST
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            FILE STATUS   IS FS-STGCUST.
005700
005800     SELECT STGPROD ASSIGN TO STGPROD
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            FILE STATUS   IS FS-STGPROD.
006100
006200     SELECT STGTRAN ASSIGN TO STGTRAN
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            FILE STATUS   IS FS-STGTRAN.
006500
006600     SELECT STGITEM ASSIGN TO STGITEM
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            FILE STATUS   IS FS-STGITEM.
006900
007000     SELECT PRDCUST ASSIGN TO PRDCUST
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            FILE STATUS   IS FS-PRDCUST.
007300
007400     SELECT PRDPROD ASSIGN TO PRDPROD
007500            ORGANIZATION  IS LINE SEQUENTIAL
007600            FILE STATUS   IS FS-PRDPROD.
007700
007800     SELECT PRDTRAN ASSIGN TO PRDTRAN
007900            ORGANIZATION  IS LINE SEQUENTIAL
008000            FILE STATUS   IS FS-PRDTRAN.
008100
008200     SELECT PRDITEM ASSIGN TO PRDITEM
008300            ORGANIZATION  IS LINE SEQUENTIAL
008400            FILE STATUS   IS FS-PRDITEM.
008500
008600     SELECT SUMRPT  ASSIGN TO SUMRPT
008700            ORGANIZATION  IS LINE SEQUENTIAL
008800            FILE STATUS   IS FS-SUMRPT.
008900******************************************************************
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  STGCUST.
009300 01  STGCUST-REGISTRO.
009400     05  FILLER                  PIC X(180).
009500 FD  STGPROD.
009600 01  STGPROD-REGISTRO.
009700     05  FILLER                  PIC X(114).
009800 FD  STGTRAN.
009900 01  STGTRAN-REGISTRO.
010000     05  FILLER                  PIC X(121).
010100 FD  STGITEM.
010200 01  STGITEM-REGISTRO.
010300     05  FILLER                  PIC X(051).
010400
010500 FD  PRDCUST.
010600 01  PRDCUST-REGISTRO.
010700     05  FILLER                  PIC X(180).
010800 FD  PRDPROD.
010900 01  PRDPROD-REGISTRO.
011000     05  FILLER                  PIC X(128).
011100 FD  PRDTRAN.
011200 01  PRDTRAN-REGISTRO.
011300     05  FILLER                  PIC X(121).
011400 FD  PRDITEM.
011500 01  PRDITEM-REGISTRO.
011600     05  FILLER                  PIC X(051).
011700
011800 FD  SUMRPT.
011900 01  SUMRPT-LINEA.
012000     05  FILLER                  PIC X(100).
012100******************************************************************
012200 WORKING-STORAGE SECTION.
012300******************************************************************
012400*               A R E A S   D E   T R A B A J O   D E   R E G    *
012500******************************************************************
012600 01  WKS-CLIENTE.
012700     COPY ECCLIE.
012800 01  WKS-PRODUCTO-ENTRA.
012900     COPY ECPROD.
013000 01  WKS-PRODUCTO-SALE.
013100     COPY ECPRDP.
013200 01  WKS-TRANSACCION.
013300     COPY ECTRAN.
013400 01  WKS-DETALLE.
013500     COPY ECITEM.
013600******************************************************************
013700*               V A R I A B L E S  DE  F I L E  S T A T U S      *
013800******************************************************************
013900 01  WKS-FILE-STATUS.
014000     05  FS-STGCUST              PIC 9(02) VALUE ZEROS.
014100     05  FS-STGPROD              PIC 9(02) VALUE ZEROS.
014200     05  FS-STGTRAN              PIC 9(02) VALUE ZEROS.
014300     05  FS-STGITEM              PIC 9(02) VALUE ZEROS.
014400     05  FS-PRDCUST              PIC 9(02) VALUE ZEROS.
014500     05  FS-PRDPROD              PIC 9(02) VALUE ZEROS.
014600     05  FS-PRDTRAN              PIC 9(02) VALUE ZEROS.
014700     05  FS-PRDITEM              PIC 9(02) VALUE ZEROS.
014800     05  FS-SUMRPT               PIC 9(02) VALUE ZEROS.
014900     05  FILLER                  PIC X(01).
015000 01  WKS-FILE-STATUS-R  REDEFINES  WKS-FILE-STATUS.
015100     05  WKS-FS-TODOS            PIC X(19).
015200******************************************************************
015300*    RETURN-CODE QUE SE DEVUELVE AL JCL SI 990-ABEND-RUTINA     * EC-0026
015400*    TOMA EL CONTROL; NO PERTENECE A NINGUN GRUPO.              * EC-0026
015500******************************************************************
015600 77  WKS-ABEND-RC                PIC 9(02) COMP VALUE 91.         EC-0026
015700******************************************************************
015800*               B A N D E R A S   D E   C O N T R O L            *
015900******************************************************************
016000 01  WKS-BANDERAS.
016100     05  WKS-FIN-STGCUST         PIC X(01) VALUE 'N'.
016200        88  FIN-STGCUST                    VALUE 'Y'.
016300     05  WKS-FIN-STGPROD         PIC X(01) VALUE 'N'.
016400        88  FIN-STGPROD                    VALUE 'Y'.
016500     05  WKS-FIN-STGTRAN         PIC X(01) VALUE 'N'.
016600        88  FIN-STGTRAN                    VALUE 'Y'.
016700     05  WKS-FIN-STGITEM         PIC X(01) VALUE 'N'.
016800        88  FIN-STGITEM                    VALUE 'Y'.
016900     05  WKS-FIN-PRDTRAN         PIC X(01) VALUE 'N'.
017000        88  FIN-PRDTRAN                    VALUE 'Y'.
017100     05  WKS-FIN-PRDITEM         PIC X(01) VALUE 'N'.
017200        88  FIN-PRDITEM                    VALUE 'Y'.
017300     05  WKS-LLAVE-ENCONTRADA    PIC X(01) VALUE 'N'.
017400        88  LLAVE-ENCONTRADA               VALUE 'Y'.
017500     05  FILLER                  PIC X(01) VALUE SPACES.
017600 01  WKS-BANDERAS-R  REDEFINES  WKS-BANDERAS.
017700     05  WKS-BANDERAS-TODAS      PIC X(08).
017800******************************************************************
017900*               C O N T A D O R E S   D E   C O N T R O L        *
018000******************************************************************
018100 01  WKS-ESTADISTICAS.
018200     05  WKS-CLI-PUBLICADOS      PIC 9(07) COMP VALUE ZERO.
018300     05  WKS-PRD-PUBLICADOS      PIC 9(07) COMP VALUE ZERO.
018400     05  WKS-TRN-INSERTADOS      PIC 9(07) COMP VALUE ZERO.
018500     05  WKS-TRN-DESCARTADOS     PIC 9(07) COMP VALUE ZERO.
018600     05  WKS-TRN-DUPLICADOS      PIC 9(07) COMP VALUE ZERO.
018700     05  WKS-ITM-INSERTADOS      PIC 9(07) COMP VALUE ZERO.
018800     05  WKS-ITM-DESCARTADOS     PIC 9(07) COMP VALUE ZERO.
018900     05  WKS-ITM-DUPLICADOS      PIC 9(07) COMP VALUE ZERO.
019000     05  FILLER                  PIC X(01).
019100******************************************************************
019200*       T A B L A S   D E   L L A V E S   E N   M E M O R I A    *
019300*       (IDEA TOMADA DE LA TABLA WKS-TABLA-004-TLTGEN QUE SE     *
019400*       USA EN LA MIGRACION DE CUENTAS PARA EVITAR RELEER EL     *
019500*       ARCHIVO INDEXADO EN CADA VUELTA)                         *
019600******************************************************************
019700 01  WKS-TABLA-TRAN-KEYS.
019800     05  WKS-TRN-KEY-CANT        PIC 9(05) COMP VALUE ZERO.
019900     05  WKS-TRN-KEY-TAB OCCURS 0 TO 3000 TIMES
020000            DEPENDING ON WKS-TRN-KEY-CANT
020100            INDEXED BY WKS-TRN-IDX.
020200         10  WKS-TRN-KEY-ID      PIC X(09).
020300     05  FILLER                  PIC X(01).
020400
020500 01  WKS-TABLA-ITEM-KEYS.
020600     05  WKS-ITM-KEY-CANT        PIC 9(05) COMP VALUE ZERO.
020700     05  WKS-ITM-KEY-TAB OCCURS 0 TO 5000 TIMES
020800            DEPENDING ON WKS-ITM-KEY-CANT
020900            INDEXED BY WKS-ITM-IDX.
021000         10  WKS-ITM-KEY-ID      PIC X(10).
021100     05  FILLER                  PIC X(01).
021200******************************************************************
021300*       U T I L I T A R I O   D E   R E C O R T E   D E  CAMPOS  *
021400******************************************************************
021500 01  WKS-RECORTE.
021600     05  WKS-R-ENTRADA           PIC X(60).
021700     05  WKS-R-SALIDA            PIC X(60).
021800     05  WKS-R-LONG              PIC 9(02) COMP  VALUE 60.
021900     05  WKS-R-INI               PIC 9(02) COMP  VALUE ZERO.
022000     05  WKS-R-FIN               PIC 9(02) COMP  VALUE ZERO.
022100     05  WKS-R-I                 PIC 9(02) COMP  VALUE ZERO.
022200     05  FILLER                  PIC X(01).
022300 01  WKS-R-ENTRADA-TAB  REDEFINES  WKS-R-ENTRADA.
022400     05  WKS-R-CARACTER  OCCURS 60 TIMES  PIC X(01).
022500******************************************************************
022600*       U T I L I T A R I O   D E   C A M B I O   D E  CASO      *
022700******************************************************************
022800 01  WKS-CASO.
022900     05  WKS-C-ALFA-MIN          PIC X(26)
023000                              VALUE 'abcdefghijklmnopqrstuvwxyz'.
023100     05  WKS-C-ALFA-MAY          PIC X(26)
023200                              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023300     05  WKS-C-1CHAR             PIC X(01).
023400     05  WKS-C-AL-INICIO         PIC X(01).
023500        88  C-AL-INICIO                    VALUE 'Y'.
023600     05  WKS-C-I                 PIC 9(02) COMP VALUE ZERO.
023700     05  WKS-C-LONG              PIC 9(02) COMP VALUE ZERO.
023800     05  FILLER                  PIC X(01).
023900******************************************************************
024000*               L I N E A S   D E L   R E S U M E N              *
024100******************************************************************
024200 01  WKS-LINEA-RESUMEN.
024300     05  WKS-L-ETIQUETA          PIC X(20).
024400     05  WKS-L-CONTADOR-E        PIC ZZZ,ZZ9.
024500     05  FILLER                  PIC X(03) VALUE SPACES.
024600     05  WKS-L-ESTADO            PIC X(20).
024700******************************************************************
024800 PROCEDURE DIVISION.
024900******************************************************************
025000 100-PRINCIPAL SECTION.
025100     PERFORM 110-ABRIR-ARCHIVOS-ENTRADA
025200         THRU 110-ABRIR-ARCHIVOS-ENTRADA-E
025300     PERFORM 200-PROCESAR-CLIENTES   THRU 200-PROCESAR-CLIENTES-E
025400     PERFORM 300-PROCESAR-PRODUCTOS  THRU 300-PROCESAR-PRODUCTOS-E
025500     PERFORM 400-CARGAR-LLAVES-TRANSACCION
025600         THRU 400-CARGAR-LLAVES-TRANSACCION-E
025700     PERFORM 410-PROCESAR-TRANSACCIONES
025800         THRU 410-PROCESAR-TRANSACCIONES-E
025900     PERFORM 500-CARGAR-LLAVES-DETALLE
026000         THRU 500-CARGAR-LLAVES-DETALLE-E
026100     PERFORM 510-PROCESAR-DETALLES   THRU 510-PROCESAR-DETALLES-E
026200     PERFORM 600-ESCRIBIR-RESUMEN    THRU 600-ESCRIBIR-RESUMEN-E
026300     PERFORM 900-CERRAR-ARCHIVOS     THRU 900-CERRAR-ARCHIVOS-E
026400     STOP RUN.
026500 100-PRINCIPAL-E.  EXIT.
026600
026700*----------------------------------------------------------------*
026800 110-ABRIR-ARCHIVOS-ENTRADA SECTION.
026900     OPEN INPUT STGCUST STGPROD STGTRAN STGITEM
027000     OPEN OUTPUT SUMRPT
027100     IF FS-STGCUST NOT = 0 OR FS-STGPROD NOT = 0 OR
027200        FS-STGTRAN NOT = 0 OR FS-STGITEM NOT = 0
027300        DISPLAY '*** ECBAT020 - ERROR AL ABRIR STAGING ***'
027400        GO TO 990-ABEND-RUTINA                                    EC-0026
027500     END-IF.
027600 110-ABRIR-ARCHIVOS-ENTRADA-E.  EXIT.
027700
027800*----------------------------------------------------------------*
027900*    CLIENTES - REEMPLAZO TOTAL.                                 *
028000*----------------------------------------------------------------*
028100 200-PROCESAR-CLIENTES SECTION.
028200     OPEN OUTPUT PRDCUST
028300     PERFORM 210-UN-CLIENTE UNTIL FIN-STGCUST
028400     CLOSE PRDCUST.
028500 200-PROCESAR-CLIENTES-E.  EXIT.
028600
028700 210-UN-CLIENTE SECTION.
028800     READ STGCUST
028900         AT END
029000             MOVE 'Y' TO WKS-FIN-STGCUST
029100         NOT AT END
029200             MOVE STGCUST-REGISTRO TO CLIE-REGISTRO
029300             PERFORM 220-LIMPIAR-CLIENTE
029400             MOVE CLIE-REGISTRO TO PRDCUST-REGISTRO
029500             WRITE PRDCUST-REGISTRO
029600             ADD 1 TO WKS-CLI-PUBLICADOS
029700     END-READ.
029800 210-UN-CLIENTE-E.  EXIT.
029900
030000 220-LIMPIAR-CLIENTE SECTION.
030100     MOVE CLIE-FIRST-NAME   TO WKS-R-ENTRADA
030200     PERFORM 910-RECORTAR-CAMPO
030300     MOVE WKS-R-SALIDA      TO CLIE-FIRST-NAME
030400     MOVE CLIE-LAST-NAME    TO WKS-R-ENTRADA
030500     PERFORM 910-RECORTAR-CAMPO
030600     MOVE WKS-R-SALIDA      TO CLIE-LAST-NAME
030700     MOVE CLIE-EMAIL        TO WKS-R-ENTRADA
030800     PERFORM 910-RECORTAR-CAMPO
030900     MOVE WKS-R-SALIDA      TO CLIE-EMAIL
031000     MOVE CLIE-CITY         TO WKS-R-ENTRADA
031100     PERFORM 910-RECORTAR-CAMPO
031200     MOVE WKS-R-SALIDA      TO CLIE-CITY
031300     MOVE CLIE-STATE        TO WKS-R-ENTRADA
031400     PERFORM 910-RECORTAR-CAMPO
031500     MOVE WKS-R-SALIDA      TO CLIE-STATE
031600     MOVE CLIE-COUNTRY      TO WKS-R-ENTRADA
031700     PERFORM 910-RECORTAR-CAMPO
031800     MOVE WKS-R-SALIDA      TO CLIE-COUNTRY
031900
032000     INSPECT CLIE-EMAIL CONVERTING WKS-C-ALFA-MAY
032100                                 TO WKS-C-ALFA-MIN
032200
032300     MOVE CLIE-PHONE        TO WKS-R-ENTRADA
032400     PERFORM 930-SOLO-DIGITOS
032500     MOVE WKS-R-SALIDA      TO CLIE-PHONE
032600
032700     MOVE CLIE-FIRST-NAME   TO WKS-R-ENTRADA
032800     PERFORM 920-PONER-TITULO
032900     MOVE WKS-R-SALIDA      TO CLIE-FIRST-NAME
033000     MOVE CLIE-LAST-NAME    TO WKS-R-ENTRADA
033100     PERFORM 920-PONER-TITULO
033200     MOVE WKS-R-SALIDA      TO CLIE-LAST-NAME.
033300 220-LIMPIAR-CLIENTE-E.  EXIT.
033400
033500*----------------------------------------------------------------*
033600*    PRODUCTOS - REEMPLAZO TOTAL, AGREGA MARGEN Y CATEGORIA.     *
033700*----------------------------------------------------------------*
033800 300-PROCESAR-PRODUCTOS SECTION.
033900     OPEN OUTPUT PRDPROD
034000     PERFORM 310-UN-PRODUCTO UNTIL FIN-STGPROD
034100     CLOSE PRDPROD.
034200 300-PROCESAR-PRODUCTOS-E.  EXIT.
034300
034400 310-UN-PRODUCTO SECTION.
034500     READ STGPROD
034600         AT END
034700             MOVE 'Y' TO WKS-FIN-STGPROD
034800         NOT AT END
034900             MOVE STGPROD-REGISTRO TO PROD-REGISTRO
035000             PERFORM 320-LIMPIAR-PRODUCTO
035100             MOVE PRDP-REGISTRO TO PRDPROD-REGISTRO
035200             WRITE PRDPROD-REGISTRO
035300             ADD 1 TO WKS-PRD-PUBLICADOS
035400     END-READ.
035500 310-UN-PRODUCTO-E.  EXIT.
035600
035700 320-LIMPIAR-PRODUCTO SECTION.
035800     MOVE PROD-PRODUCT-ID     TO PRDP-PRODUCT-ID
035900     MOVE PROD-PRODUCT-NAME   TO WKS-R-ENTRADA
036000     PERFORM 910-RECORTAR-CAMPO
036100     MOVE WKS-R-SALIDA        TO PRDP-PRODUCT-NAME
036200     MOVE PROD-CATEGORY       TO WKS-R-ENTRADA
036300     PERFORM 910-RECORTAR-CAMPO
036400     MOVE WKS-R-SALIDA        TO PRDP-CATEGORY
036500     MOVE PROD-SUB-CATEGORY   TO WKS-R-ENTRADA
036600     PERFORM 910-RECORTAR-CAMPO
036700     MOVE WKS-R-SALIDA        TO PRDP-SUB-CATEGORY
036800     MOVE PROD-BRAND          TO WKS-R-ENTRADA
036900     PERFORM 910-RECORTAR-CAMPO
037000     MOVE WKS-R-SALIDA        TO PRDP-BRAND
037100     MOVE PROD-STOCK-QUANTITY TO PRDP-STOCK-QUANTITY
037200     MOVE PROD-SUPPLIER-ID    TO PRDP-SUPPLIER-ID
037300
037400     COMPUTE PRDP-PRICE ROUNDED = PROD-PRICE
037500     COMPUTE PRDP-COST  ROUNDED = PROD-COST
037600
037700     IF PRDP-PRICE NOT = 0                                        EC-0017 
037800        COMPUTE PRDP-PROFIT-MARGIN ROUNDED =                      EC-0017 
037900              ((PRDP-PRICE - PRDP-COST) / PRDP-PRICE) * 100       EC-0017 
038000              ON SIZE ERROR                                       EC-0017 
038100                 MOVE 0 TO PRDP-PROFIT-MARGIN                     EC-0017 
038200        END-COMPUTE                                               EC-0017 
038300     ELSE                                                         EC-0017 
038400        MOVE 0 TO PRDP-PROFIT-MARGIN                              EC-0017 
038500     END-IF                                                       EC-0017 
038600
038700     IF PRDP-PRICE < 50                                           EC-0017 
038800        MOVE 'Budget'          TO PRDP-PRICE-CATEGORY             EC-0017 
038900     ELSE                                                         EC-0017 
039000        IF PRDP-PRICE < 200                                       EC-0017 
039100           MOVE 'Mid-range'    TO PRDP-PRICE-CATEGORY             EC-0017 
039200        ELSE                                                      EC-0017 
039300           MOVE 'Premium'      TO PRDP-PRICE-CATEGORY             EC-0017 
039400        END-IF                                                    EC-0017 
039500     END-IF.                                                      EC-0017 
039600 320-LIMPIAR-PRODUCTO-E.  EXIT.
039700
039800*----------------------------------------------------------------*
039900*    TRANSACCIONES - INCREMENTAL POR LLAVE.                      *
040000*----------------------------------------------------------------*
040100 400-CARGAR-LLAVES-TRANSACCION SECTION.
040200     MOVE ZERO TO WKS-TRN-KEY-CANT
040300     OPEN INPUT PRDTRAN
040400     IF FS-PRDTRAN = 35
040500        CONTINUE
040600     ELSE
040700        PERFORM 401-LEER-LLAVE-TRANSACCION UNTIL FIN-PRDTRAN
040800     END-IF
040900     CLOSE PRDTRAN.
041000 400-CARGAR-LLAVES-TRANSACCION-E.  EXIT.
041100
041200 401-LEER-LLAVE-TRANSACCION SECTION.
041300     READ PRDTRAN
041400         AT END
041500             MOVE 'Y' TO WKS-FIN-PRDTRAN
041600         NOT AT END
041700             ADD 1 TO WKS-TRN-KEY-CANT
041800             MOVE PRDTRAN-REGISTRO(1:9)
041900                  TO WKS-TRN-KEY-ID(WKS-TRN-KEY-CANT)
042000     END-READ.
042100 401-LEER-LLAVE-TRANSACCION-E.  EXIT.
042200
042300 410-PROCESAR-TRANSACCIONES SECTION.
042400     MOVE 'N' TO WKS-FIN-STGTRAN
042500     OPEN EXTEND PRDTRAN
042600     PERFORM 420-UNA-TRANSACCION UNTIL FIN-STGTRAN
042700     CLOSE PRDTRAN.
042800 410-PROCESAR-TRANSACCIONES-E.  EXIT.
042900
043000 420-UNA-TRANSACCION SECTION.
043100     READ STGTRAN
043200         AT END
043300             MOVE 'Y' TO WKS-FIN-STGTRAN
043400         NOT AT END
043500             MOVE STGTRAN-REGISTRO TO TRAN-REGISTRO
043600             PERFORM 430-LIMPIAR-TRANSACCION
043700             IF TRAN-TOTAL-AMOUNT NOT > 0
043800                ADD 1 TO WKS-TRN-DESCARTADOS
043900             ELSE
044000                PERFORM 440-BUSCAR-LLAVE-TRANSACCION
044100                IF LLAVE-ENCONTRADA
044200                   ADD 1 TO WKS-TRN-DUPLICADOS
044300                ELSE
044400                   MOVE TRAN-REGISTRO TO PRDTRAN-REGISTRO
044500                   WRITE PRDTRAN-REGISTRO
044600                   ADD 1 TO WKS-TRN-INSERTADOS
044700                   ADD 1 TO WKS-TRN-KEY-CANT
044800                   MOVE TRAN-TRANSACTION-ID
044900                        TO WKS-TRN-KEY-ID(WKS-TRN-KEY-CANT)
045000                END-IF
045100             END-IF
045200     END-READ.
045300 420-UNA-TRANSACCION-E.  EXIT.
045400
045500 430-LIMPIAR-TRANSACCION SECTION.
045600     COMPUTE TRAN-TOTAL-AMOUNT ROUNDED = TRAN-TOTAL-AMOUNT.
045700 430-LIMPIAR-TRANSACCION-E.  EXIT.
045800
045900 440-BUSCAR-LLAVE-TRANSACCION SECTION.
046000     MOVE 'N' TO WKS-LLAVE-ENCONTRADA
046100     PERFORM 441-COMPARAR-LLAVE-TRANSACCION
046200        VARYING WKS-TRN-IDX FROM 1 BY 1
046300        UNTIL WKS-TRN-IDX > WKS-TRN-KEY-CANT
046400           OR LLAVE-ENCONTRADA.
046500 440-BUSCAR-LLAVE-TRANSACCION-E.  EXIT.
046600
046700 441-COMPARAR-LLAVE-TRANSACCION SECTION.
046800     IF WKS-TRN-KEY-ID(WKS-TRN-IDX) = TRAN-TRANSACTION-ID
046900        MOVE 'Y' TO WKS-LLAVE-ENCONTRADA
047000     END-IF.
047100 441-COMPARAR-LLAVE-TRANSACCION-E.  EXIT.
047200
047300*----------------------------------------------------------------*
047400*    DETALLES - INCREMENTAL POR LLAVE.                           *
047500*----------------------------------------------------------------*
047600 500-CARGAR-LLAVES-DETALLE SECTION.
047700     MOVE ZERO TO WKS-ITM-KEY-CANT
047800     MOVE 'N' TO WKS-FIN-PRDITEM
047900     OPEN INPUT PRDITEM
048000     IF FS-PRDITEM = 35
048100        CONTINUE
048200     ELSE
048300        PERFORM 501-LEER-LLAVE-DETALLE UNTIL FIN-PRDITEM
048400     END-IF
048500     CLOSE PRDITEM.
048600 500-CARGAR-LLAVES-DETALLE-E.  EXIT.
048700
048800 501-LEER-LLAVE-DETALLE SECTION.
048900     READ PRDITEM
049000         AT END
049100             MOVE 'Y' TO WKS-FIN-PRDITEM
049200         NOT AT END
049300             ADD 1 TO WKS-ITM-KEY-CANT
049400             MOVE PRDITEM-REGISTRO(1:10)
049500                  TO WKS-ITM-KEY-ID(WKS-ITM-KEY-CANT)
049600     END-READ.
049700 501-LEER-LLAVE-DETALLE-E.  EXIT.
049800
049900 510-PROCESAR-DETALLES SECTION.
050000     MOVE 'N' TO WKS-FIN-STGITEM
050100     OPEN EXTEND PRDITEM
050200     PERFORM 520-UN-DETALLE UNTIL FIN-STGITEM
050300     CLOSE PRDITEM.
050400 510-PROCESAR-DETALLES-E.  EXIT.
050500
050600 520-UN-DETALLE SECTION.
050700     READ STGITEM
050800         AT END
050900             MOVE 'Y' TO WKS-FIN-STGITEM
051000         NOT AT END
051100             MOVE STGITEM-REGISTRO TO ITEM-REGISTRO
051200             IF ITEM-QUANTITY NOT > 0
051300                ADD 1 TO WKS-ITM-DESCARTADOS
051400             ELSE
051500                PERFORM 530-LIMPIAR-DETALLE
051600                PERFORM 540-BUSCAR-LLAVE-DETALLE
051700                IF LLAVE-ENCONTRADA
051800                   ADD 1 TO WKS-ITM-DUPLICADOS
051900                ELSE
052000                   MOVE ITEM-REGISTRO TO PRDITEM-REGISTRO
052100                   WRITE PRDITEM-REGISTRO
052200                   ADD 1 TO WKS-ITM-INSERTADOS
052300                   ADD 1 TO WKS-ITM-KEY-CANT
052400                   MOVE ITEM-ITEM-ID
052500                        TO WKS-ITM-KEY-ID(WKS-ITM-KEY-CANT)
052600                END-IF
052700             END-IF
052800     END-READ.
052900 520-UN-DETALLE-E.  EXIT.
053000
053100*----------------------------------------------------------------*
053200*    LINE-TOTAL SE RECALCULA SIEMPRE, NUNCA SE CONFIA EN EL      *
053300*    VALOR QUE TRAE EL ARCHIVO DE ENTRADA.                       *
053400*----------------------------------------------------------------*
053500 530-LIMPIAR-DETALLE SECTION.
053600     COMPUTE ITEM-LINE-TOTAL ROUNDED =
053700           ITEM-QUANTITY * ITEM-UNIT-PRICE *
053800           (1 - (ITEM-DISCOUNT-PCT / 100)).
053900 530-LIMPIAR-DETALLE-E.  EXIT.
054000
054100 540-BUSCAR-LLAVE-DETALLE SECTION.
054200     MOVE 'N' TO WKS-LLAVE-ENCONTRADA
054300     PERFORM 541-COMPARAR-LLAVE-DETALLE
054400        VARYING WKS-ITM-IDX FROM 1 BY 1
054500        UNTIL WKS-ITM-IDX > WKS-ITM-KEY-CANT
054600           OR LLAVE-ENCONTRADA.
054700 540-BUSCAR-LLAVE-DETALLE-E.  EXIT.
054800
054900 541-COMPARAR-LLAVE-DETALLE SECTION.
055000     IF WKS-ITM-KEY-ID(WKS-ITM-IDX) = ITEM-ITEM-ID
055100        MOVE 'Y' TO WKS-LLAVE-ENCONTRADA
055200     END-IF.
055300 541-COMPARAR-LLAVE-DETALLE-E.  EXIT.
055400
055500*----------------------------------------------------------------*
055600*    UTILITARIO GENERICO - RECORTA ESPACIOS INICIALES Y          *
055700*    FINALES DE WKS-R-ENTRADA, DEJA RESULTADO EN WKS-R-SALIDA.   *
055800*----------------------------------------------------------------*
055900 910-RECORTAR-CAMPO SECTION.
056000     MOVE SPACES TO WKS-R-SALIDA
056100     MOVE ZERO   TO WKS-R-INI WKS-R-FIN
056200     PERFORM 911-BUSCAR-INICIO
056300        VARYING WKS-R-I FROM 1 BY 1
056400        UNTIL WKS-R-I > WKS-R-LONG OR WKS-R-INI NOT = ZERO
056500     IF WKS-R-INI NOT = ZERO
056600        PERFORM 912-BUSCAR-FIN
056700           VARYING WKS-R-I FROM WKS-R-LONG BY -1
056800           UNTIL WKS-R-I < 1 OR WKS-R-FIN NOT = ZERO
056900        MOVE WKS-R-ENTRADA(WKS-R-INI : WKS-R-FIN - WKS-R-INI + 1)
057000             TO WKS-R-SALIDA
057100     END-IF.
057200 910-RECORTAR-CAMPO-E.  EXIT.
057300
057400 911-BUSCAR-INICIO SECTION.
057500     IF WKS-R-CARACTER(WKS-R-I) NOT = SPACE
057600        MOVE WKS-R-I TO WKS-R-INI
057700     END-IF.
057800 911-BUSCAR-INICIO-E.  EXIT.
057900
058000 912-BUSCAR-FIN SECTION.
058100     IF WKS-R-CARACTER(WKS-R-I) NOT = SPACE
058200        MOVE WKS-R-I TO WKS-R-FIN
058300     END-IF.
058400 912-BUSCAR-FIN-E.  EXIT.
058500
058600*----------------------------------------------------------------*
058700*    UTILITARIO GENERICO - PONE EN TITULO EL CONTENIDO DE        *
058800*    WKS-R-ENTRADA (YA RECORTADO), DEJA RESULTADO EN SALIDA.     *
058900*----------------------------------------------------------------*
059000 920-PONER-TITULO SECTION.
059100     MOVE WKS-R-ENTRADA TO WKS-R-SALIDA
059200     MOVE 'Y' TO WKS-C-AL-INICIO
059300     PERFORM 921-UNA-LETRA
059400        VARYING WKS-C-I FROM 1 BY 1 UNTIL WKS-C-I > WKS-R-LONG.
059500 920-PONER-TITULO-E.  EXIT.
059600
059700 921-UNA-LETRA SECTION.
059800     MOVE WKS-R-SALIDA(WKS-C-I : 1) TO WKS-C-1CHAR
059900     IF C-AL-INICIO
060000        INSPECT WKS-C-1CHAR CONVERTING WKS-C-ALFA-MIN
060100                                     TO WKS-C-ALFA-MAY
060200     ELSE
060300        INSPECT WKS-C-1CHAR CONVERTING WKS-C-ALFA-MAY
060400                                     TO WKS-C-ALFA-MIN
060500     END-IF
060600     MOVE WKS-C-1CHAR TO WKS-R-SALIDA(WKS-C-I : 1)
060700     IF WKS-C-1CHAR = SPACE
060800        MOVE 'Y' TO WKS-C-AL-INICIO
060900     ELSE
061000        MOVE 'N' TO WKS-C-AL-INICIO
061100     END-IF.
061200 921-UNA-LETRA-E.  EXIT.
061300
061400*----------------------------------------------------------------*
061500*    UTILITARIO GENERICO - DEJA SOLO LOS DIGITOS DE ENTRADA.     *
061600*----------------------------------------------------------------*
061700 930-SOLO-DIGITOS SECTION.
061800     MOVE SPACES TO WKS-R-SALIDA
061900     MOVE ZERO   TO WKS-R-FIN
062000     PERFORM 931-UN-CARACTER
062100        VARYING WKS-R-I FROM 1 BY 1 UNTIL WKS-R-I > WKS-R-LONG.
062200 930-SOLO-DIGITOS-E.  EXIT.
062300
062400 931-UN-CARACTER SECTION.
062500     IF WKS-R-CARACTER(WKS-R-I) IS NUMERIC
062600        ADD 1 TO WKS-R-FIN
062700        MOVE WKS-R-CARACTER(WKS-R-I)
062800             TO WKS-R-SALIDA(WKS-R-FIN : 1)
062900     END-IF.
063000 931-UN-CARACTER-E.  EXIT.
063100
063200*----------------------------------------------------------------*
063300 600-ESCRIBIR-RESUMEN SECTION.
063400     MOVE 'RESUMEN ECBAT020 - PUBLICACION A PRODUCCION'
063500                                 TO SUMRPT-LINEA
063600     WRITE SUMRPT-LINEA
063700     MOVE SPACES                TO SUMRPT-LINEA
063800     WRITE SUMRPT-LINEA
063900
064000     MOVE 'CLIENTES'            TO WKS-L-ETIQUETA
064100     MOVE WKS-CLI-PUBLICADOS    TO WKS-L-CONTADOR-E
064200     PERFORM 610-ESTADO-SEGUN-CONTADOR
064300     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN
064400
064500     MOVE 'PRODUCTOS'           TO WKS-L-ETIQUETA
064600     MOVE WKS-PRD-PUBLICADOS    TO WKS-L-CONTADOR-E
064700     PERFORM 610-ESTADO-SEGUN-CONTADOR
064800     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN
064900
065000     MOVE 'TRANSACCIONES'       TO WKS-L-ETIQUETA
065100     MOVE WKS-TRN-INSERTADOS    TO WKS-L-CONTADOR-E
065200     PERFORM 610-ESTADO-SEGUN-CONTADOR
065300     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN
065400
065500     MOVE 'DETALLES'            TO WKS-L-ETIQUETA
065600     MOVE WKS-ITM-INSERTADOS    TO WKS-L-CONTADOR-E
065700     PERFORM 610-ESTADO-SEGUN-CONTADOR
065800     WRITE SUMRPT-LINEA FROM WKS-LINEA-RESUMEN
065900
066000     MOVE SPACES                TO SUMRPT-LINEA
066100     WRITE SUMRPT-LINEA
066200     MOVE 'TRANSFORMACIONES APLICADAS:' TO SUMRPT-LINEA
066300     WRITE SUMRPT-LINEA
066400     MOVE '  - RECORTE DE ESPACIOS EN CAMPOS DE TEXTO'
066500                                 TO SUMRPT-LINEA
066600     WRITE SUMRPT-LINEA
066700     MOVE '  - CORREO A MINUSCULAS, TELEFONO SOLO DIGITOS'
066800                                 TO SUMRPT-LINEA
066900     WRITE SUMRPT-LINEA
067000     MOVE '  - NOMBRES EN TITULO'
067100                                 TO SUMRPT-LINEA
067200     WRITE SUMRPT-LINEA
067300     MOVE '  - REDONDEO DE PRECIO/COSTO, MARGEN Y CATEGORIA'
067400                                 TO SUMRPT-LINEA
067500     WRITE SUMRPT-LINEA
067600     MOVE '  - DESCARTE DE TRANSACCIONES Y DETALLES INVALIDOS'
067700                                 TO SUMRPT-LINEA
067800     WRITE SUMRPT-LINEA
067900     MOVE '  - RECALCULO DE LINE-TOTAL POR DETALLE'
068000                                 TO SUMRPT-LINEA
068100     WRITE SUMRPT-LINEA.
068200 600-ESCRIBIR-RESUMEN-E.  EXIT.
068300
068400 610-ESTADO-SEGUN-CONTADOR SECTION.
068500     IF WKS-L-CONTADOR-E = ZERO
068600        MOVE 'SKIPPED'          TO WKS-L-ESTADO
068700     ELSE
068800        MOVE 'SUCCESS'          TO WKS-L-ESTADO
068900     END-IF.
069000 610-ESTADO-SEGUN-CONTADOR-E.  EXIT.
069100
069200*----------------------------------------------------------------*
069300 900-CERRAR-ARCHIVOS SECTION.
069400     CLOSE STGCUST STGPROD STGTRAN STGITEM SUMRPT.
069500 900-CERRAR-ARCHIVOS-E.  EXIT.
069600*----------------------------------------------------------------*EC-0026
069700*    RUTINA UNICA DE ABEND.  110-ABRIR-ARCHIVOS-ENTRADA LLEGA    *EC-0026
069800*    AQUI POR GO TO CUANDO UN FILE STATUS SALE MAL; NO REGRESA.  *EC-0026
069900*----------------------------------------------------------------*EC-0026
070000 990-ABEND-RUTINA SECTION.                                       EC-0026
070100     MOVE WKS-ABEND-RC TO RETURN-CODE                            EC-0026
070200     STOP RUN.                                                   EC-0026
070300 990-ABEND-RUTINA-E.  EXIT.                                      EC-0026
