000100******************************************************************
000200* FECHA       : 11/02/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : CANAL E-COMMERCE                                 *
000500* PROGRAMA    : ECBAT010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PRIMER PASO DEL PIPELINE NOCTURNO DE VENTAS.     *
000800*             : LEE LOS CUATRO ARCHIVOS CRUDOS (CLIENTES,        *
000900*             : PRODUCTOS, TRANSACCIONES Y DETALLES) Y LOS       *
001000*             : TRASLADA TAL CUAL AL AREA DE STAGING, CON        *
001100*             : CONTEO Y CUADRE DE REGISTROS LEIDOS CONTRA       *
001200*             : REGISTROS CARGADOS.  SI ALGUNA TABLA NO CUADRA   *
001300*             : SE VACIA EL STAGING (NO QUEDA CARGA A MEDIAS) Y  *
001400*             : EL TRABAJO TERMINA CON RETURN-CODE 91.           *
001500* ARCHIVOS    : RAWCUST=E, RAWPROD=E, RAWTRAN=E, RAWITEM=E,      *
001600*             : STGCUST=S, STGPROD=S, STGTRAN=S, STGITEM=S,      *
001700*             : SUMRPT=S                                        *
001800* ACCION (ES) : C=CARGAR STAGING                                 *
001900* INSTALADO   : 11/02/1988                                       *
002000* BPM/RATIONAL: 301100                                           *
002100* NOMBRE      : INGESTA A STAGING                                *
002200******************************************************************
002300*               B I T A C O R A   D E   C A M B I O S            *
002400******************************************************************
002500* 1988-02-11  EDRD  EC-0001  VERSION INICIAL, CUATRO ARCHIVOS    *
002600* 1989-06-19  EDRD  EC-0006  SE AGREGA VALIDACION DE CUADRE Y    *
002700*                            REVERSO DE STAGING SI NO CUADRA     *
002800* 1993-08-02  JLPM  EC-0012  RESUMEN DE CORRIDA A SUMRPT, ANTES  *
002900*                            SOLO SE DESPLEGABA POR CONSOLA      *
003000* 1998-11-09  RHQ   EC-0018  AJUSTE DE SIGLO (Y2K): FECHAS DE    *
003100*                            CONTROL A CUATRO POSICIONES DE ANO *
003200* 2003-05-06  EDRD  EC-0021  SE AGREGAN LINEAS DE VALIDACION     *
003300*                            MATCH/MISMATCH POR CADA TABLA       *
003400* 2004-02-20  RHQ   EC-0025  100-PRINCIPAL PASA A PERFORM THRU;  *
003500*                            ABRIR-ARCHIVOS SALE POR GO TO A LA  *
003600*                            RUTINA COMUN DE ABEND 990           *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.               ECBAT010.
004000 AUTHOR.                   ERICK DANIEL RAMIREZ DIVAS.
004100 INSTALLATION.             CANAL E-COMMERCE.
004200 DATE-WRITTEN.              02/11/1988.
004300 DATE-COMPILED.
004400 SECURITY.                  USO INTERNO UNICAMENTE.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT RAWCUST ASSIGN TO RAWCUST
005400            ORGANIZATION  IS LINE SEQUENTIAL
005500            FILE STATUS   IS FS-RAWCUST.
005600
005700     SELECT RAWPROD ASSIGN TO RAWPROD
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            FILE STATUS   IS FS-RAWPROD.
006000
006100     SELECT RAWTRAN ASSIGN TO RAWTRAN
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-RAWTRAN.
006400
006500     SELECT RAWITEM ASSIGN TO RAWITEM
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS FS-RAWITEM.
006800
006900     SELECT STGCUST ASSIGN TO STGCUST
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            FILE STATUS   IS FS-STGCUST.
007200
007300     SELECT STGPROD ASSIGN TO STGPROD
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            FILE STATUS   IS FS-STGPROD.
007600
007700     SELECT STGTRAN ASSIGN TO STGTRAN
007800            ORGANIZATION  IS LINE SEQUENTIAL
007900            FILE STATUS   IS FS-STGTRAN.
008000
008100     SELECT STGITEM ASSIGN TO STGITEM
008200            ORGANIZATION  IS LINE SEQUENTIAL
008300            FILE STATUS   IS FS-STGITEM.
008400
008500     SELECT SUMRPT  ASSIGN TO SUMRPT
008600            ORGANIZATION  IS LINE SEQUENTIAL
008700            FILE STATUS   IS FS-SUMRPT.
008800******************************************************************
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  RAWCUST.
009200     COPY ECCLIE.
009300 FD  RAWPROD.
009400     COPY ECPROD.
009500 FD  RAWTRAN.
009600     COPY ECTRAN.
009700 FD  RAWITEM.
009800     COPY ECITEM.
009900
010000 FD  STGCUST.
010100 01  STGCUST-REGISTRO.
010200     05  FILLER                  PIC X(180).
010300 FD  STGPROD.
010400 01  STGPROD-REGISTRO.
010500     05  FILLER                  PIC X(114).
010600 FD  STGTRAN.
010700 01  STGTRAN-REGISTRO.
010800     05  FILLER                  PIC X(121).
010900 FD  STGITEM.
011000 01  STGITEM-REGISTRO.
011100     05  FILLER                  PIC X(051).
011200
011300 FD  SUMRPT.
011400 01  SUMRPT-LINEA.
011500     05  FILLER                  PIC X(100).
011600******************************************************************
011700 WORKING-STORAGE SECTION.
011800******************************************************************
011900*               V A R I A B L E S  DE  F I L E  S T A T U S      *
012000******************************************************************
012100 01  WKS-FILE-STATUS.
012200     05  FS-RAWCUST              PIC 9(02) VALUE ZEROS.
012300        88  FS-RAWCUST-OK                  VALUE 00.
012400        88  FS-RAWCUST-EOF                 VALUE 10.
012500     05  FS-RAWPROD              PIC 9(02) VALUE ZEROS.
012600        88  FS-RAWPROD-OK                  VALUE 00.
012700        88  FS-RAWPROD-EOF                 VALUE 10.
012800     05  FS-RAWTRAN              PIC 9(02) VALUE ZEROS.
012900        88  FS-RAWTRAN-OK                  VALUE 00.
013000        88  FS-RAWTRAN-EOF                 VALUE 10.
013100     05  FS-RAWITEM              PIC 9(02) VALUE ZEROS.
013200        88  FS-RAWITEM-OK                  VALUE 00.
013300        88  FS-RAWITEM-EOF                 VALUE 10.
013400     05  FS-STGCUST              PIC 9(02) VALUE ZEROS.
013500     05  FS-STGPROD              PIC 9(02) VALUE ZEROS.
013600     05  FS-STGTRAN              PIC 9(02) VALUE ZEROS.
013700     05  FS-STGITEM              PIC 9(02) VALUE ZEROS.
013800     05  FS-SUMRPT               PIC 9(02) VALUE ZEROS.
013900     05  FILLER                  PIC X(01).
014000******************************************************************
014100*               C O N T A D O R E S   D E   C O N T R O L        *
014200******************************************************************
014300 01  WKS-ESTADISTICAS.
014400     05  WKS-CLI-LEIDOS          PIC 9(07) COMP VALUE ZERO.
014500     05  WKS-CLI-CARGADOS        PIC 9(07) COMP VALUE ZERO.
014600     05  WKS-PRD-LEIDOS          PIC 9(07) COMP VALUE ZERO.
014700     05  WKS-PRD-CARGADOS        PIC 9(07) COMP VALUE ZERO.
014800     05  WKS-TRN-LEIDOS          PIC 9(07) COMP VALUE ZERO.
014900     05  WKS-TRN-CARGADOS        PIC 9(07) COMP VALUE ZERO.
015000     05  WKS-ITM-LEIDOS          PIC 9(07) COMP VALUE ZERO.
015100     05  WKS-ITM-CARGADOS        PIC 9(07) COMP VALUE ZERO.
015200     05  FILLER                  PIC X(01).
015300******************************************************************
015400*               B A N D E R A S   D E   C O N T R O L            *
015500******************************************************************
015600 01  WKS-BANDERAS.
015700     05  WKS-FIN-RAWCUST         PIC X(01) VALUE 'N'.
015800        88  FIN-RAWCUST                    VALUE 'Y'.
015900     05  WKS-FIN-RAWPROD         PIC X(01) VALUE 'N'.
016000        88  FIN-RAWPROD                    VALUE 'Y'.
016100     05  WKS-FIN-RAWTRAN         PIC X(01) VALUE 'N'.
016200        88  FIN-RAWTRAN                    VALUE 'Y'.
016300     05  WKS-FIN-RAWITEM         PIC X(01) VALUE 'N'.
016400        88  FIN-RAWITEM                    VALUE 'Y'.
016500     05  WKS-CUADRA-CLI          PIC X(01) VALUE 'N'.
016600        88  CUADRA-CLI                     VALUE 'Y'.
016700     05  WKS-CUADRA-PRD          PIC X(01) VALUE 'N'.
016800        88  CUADRA-PRD                     VALUE 'Y'.
016900     05  WKS-CUADRA-TRN          PIC X(01) VALUE 'N'.
017000        88  CUADRA-TRN                     VALUE 'Y'.
017100     05  WKS-CUADRA-ITM          PIC X(01) VALUE 'N'.
017200        88  CUADRA-ITM                     VALUE 'Y'.
017300     05  WKS-CUADRE-GENERAL      PIC X(01) VALUE 'N'.
017400        88  CUADRE-GENERAL-OK              VALUE 'Y'.
017500     05  FILLER                  PIC X(01) VALUE SPACES.
017600*    VISTA DE UN SOLO CAMPO PARA PODER LIMPIAR TODAS LAS         *
017700*    BANDERAS DE UN SOLO GOLPE AL REINICIAR UNA TABLA.           *
017800 01  WKS-BANDERAS-R  REDEFINES  WKS-BANDERAS.
017900     05  WKS-BANDERAS-TODAS      PIC X(10).
018000******************************************************************
018100*               L I N E A S   D E L   R E S U M E N              *
018200******************************************************************
018300 01  WKS-LINEA-RESUMEN.
018400     05  WKS-L-ETIQUETA          PIC X(20).
018500     05  WKS-L-LEIDOS-E          PIC ZZZ,ZZ9.
018600     05  FILLER                  PIC X(03) VALUE SPACES.
018700     05  WKS-L-CARGADOS-E        PIC ZZZ,ZZ9.
018800     05  FILLER                  PIC X(03) VALUE SPACES.
018900     05  WKS-L-ESTADO            PIC X(12).
019000*    VISTA ALTERNA PARA PODER LIMPIAR LA LINEA COMPLETA ANTES    *
019100*    DE ARMAR CADA RENGLON DEL REPORTE.                          *
019200 01  WKS-LINEA-RESUMEN-R  REDEFINES  WKS-LINEA-RESUMEN.
019300     05  WKS-LINEA-RESUMEN-TODA  PIC X(41).
019400******************************************************************
019500*               F I L E   S T A T U S  -  V I S T A  A L T       *
019600******************************************************************
019700 01  WKS-FILE-STATUS-R  REDEFINES  WKS-FILE-STATUS.
019800     05  WKS-FS-TODOS            PIC X(19).
019900******************************************************************
020000*    RETURN-CODE QUE SE DEVUELVE AL JCL SI 990-ABEND-RUTINA     * EC-0025 
020100*    TOMA EL CONTROL; NO PERTENECE A NINGUN GRUPO.              * EC-0025 
020200******************************************************************
020300 77  WKS-ABEND-RC                PIC 9(02) COMP VALUE 91.         EC-0025 
020400******************************************************************
020500 PROCEDURE DIVISION.
020600******************************************************************
020700 100-PRINCIPAL SECTION.
020800     PERFORM 110-ABRIR-ARCHIVOS      THRU 110-ABRIR-ARCHIVOS-E
020900     PERFORM 120-TRUNCAR-STAGING     THRU 120-TRUNCAR-STAGING-E
021000     PERFORM 130-COPIAR-CLIENTES     THRU 130-COPIAR-CLIENTES-E
021100     PERFORM 140-COPIAR-PRODUCTOS    THRU 140-COPIAR-PRODUCTOS-E
021200     PERFORM 150-COPIAR-TRANSACCIONES
021300         THRU 150-COPIAR-TRANSACCIONES-E
021400     PERFORM 160-COPIAR-DETALLES     THRU 160-COPIAR-DETALLES-E
021500     PERFORM 170-VALIDAR-CUADRE      THRU 170-VALIDAR-CUADRE-E
021600     PERFORM 180-VERIFICAR-ABANDONO  THRU 180-VERIFICAR-ABANDONO-E
021700     PERFORM 190-ESCRIBIR-RESUMEN    THRU 190-ESCRIBIR-RESUMEN-E
021800     PERFORM 900-CERRAR-ARCHIVOS     THRU 900-CERRAR-ARCHIVOS-E
021900     STOP RUN.
022000 100-PRINCIPAL-E.  EXIT.
022100
022200*----------------------------------------------------------------*
022300 110-ABRIR-ARCHIVOS SECTION.
022400     OPEN INPUT  RAWCUST RAWPROD RAWTRAN RAWITEM
022500     OPEN OUTPUT SUMRPT
022600     IF FS-RAWCUST NOT = 0 OR FS-RAWPROD NOT = 0 OR
022700        FS-RAWTRAN NOT = 0 OR FS-RAWITEM NOT = 0 OR
022800        FS-SUMRPT  NOT = 0
022900        DISPLAY '*** ECBAT010 - ERROR AL ABRIR ARCHIVOS ***'
023000        DISPLAY 'FS RAWCUST : ' FS-RAWCUST
023100        DISPLAY 'FS RAWPROD : ' FS-RAWPROD
023200        DISPLAY 'FS RAWTRAN : ' FS-RAWTRAN
023300        DISPLAY 'FS RAWITEM : ' FS-RAWITEM
023400        DISPLAY 'FS SUMRPT  : ' FS-SUMRPT
023500        GO TO 990-ABEND-RUTINA                                    EC-0025
023600     END-IF.
023700 110-ABRIR-ARCHIVOS-E.  EXIT.
023800
023900*----------------------------------------------------------------*
024000*    EL STAGING SE VACIA EN ORDEN DE DEPENDENCIA: DETALLES,      *
024100*    TRANSACCIONES, PRODUCTOS Y POR ULTIMO CLIENTES.             *
024200*----------------------------------------------------------------*
024300 120-TRUNCAR-STAGING SECTION.
024400     OPEN OUTPUT STGITEM
024500     CLOSE       STGITEM
024600     OPEN OUTPUT STGTRAN
024700     CLOSE       STGTRAN
024800     OPEN OUTPUT STGPROD
024900     CLOSE       STGPROD
025000     OPEN OUTPUT STGCUST
025100     CLOSE       STGCUST.
025200 120-TRUNCAR-STAGING-E.  EXIT.
025300
025400*----------------------------------------------------------------*
025500 130-COPIAR-CLIENTES SECTION.
025600     OPEN OUTPUT STGCUST
025700     PERFORM 131-COPIAR-UN-CLIENTE UNTIL FIN-RAWCUST
025800     CLOSE STGCUST.
025900 130-COPIAR-CLIENTES-E.  EXIT.
026000
026100 131-COPIAR-UN-CLIENTE SECTION.
026200     READ RAWCUST
026300         AT END
026400             MOVE 'Y' TO WKS-FIN-RAWCUST
026500         NOT AT END
026600             ADD 1 TO WKS-CLI-LEIDOS
026700             MOVE CLIE-REGISTRO TO STGCUST-REGISTRO
026800             WRITE STGCUST-REGISTRO
026900             IF FS-STGCUST = 0
027000                ADD 1 TO WKS-CLI-CARGADOS
027100             END-IF
027200     END-READ.
027300 131-COPIAR-UN-CLIENTE-E.  EXIT.
027400
027500*----------------------------------------------------------------*
027600 140-COPIAR-PRODUCTOS SECTION.
027700     OPEN OUTPUT STGPROD
027800     PERFORM 141-COPIAR-UN-PRODUCTO UNTIL FIN-RAWPROD
027900     CLOSE STGPROD.
028000 140-COPIAR-PRODUCTOS-E.  EXIT.
028100
028200 141-COPIAR-UN-PRODUCTO SECTION.
028300     READ RAWPROD
028400         AT END
028500             MOVE 'Y' TO WKS-FIN-RAWPROD
028600         NOT AT END
028700             ADD 1 TO WKS-PRD-LEIDOS
028800             MOVE PROD-REGISTRO TO STGPROD-REGISTRO
028900             WRITE STGPROD-REGISTRO
029000             IF FS-STGPROD = 0
029100                ADD 1 TO WKS-PRD-CARGADOS
029200             END-IF
029300     END-READ.
029400 141-COPIAR-UN-PRODUCTO-E.  EXIT.
029500
029600*----------------------------------------------------------------*
029700 150-COPIAR-TRANSACCIONES SECTION.
029800     OPEN OUTPUT STGTRAN
029900     PERFORM 151-COPIAR-UNA-TRANSACCION UNTIL FIN-RAWTRAN
030000     CLOSE STGTRAN.
030100 150-COPIAR-TRANSACCIONES-E.  EXIT.
030200
030300 151-COPIAR-UNA-TRANSACCION SECTION.
030400     READ RAWTRAN
030500         AT END
030600             MOVE 'Y' TO WKS-FIN-RAWTRAN
030700         NOT AT END
030800             ADD 1 TO WKS-TRN-LEIDOS
030900             MOVE TRAN-REGISTRO TO STGTRAN-REGISTRO
031000             WRITE STGTRAN-REGISTRO
031100             IF FS-STGTRAN = 0
031200                ADD 1 TO WKS-TRN-CARGADOS
031300             END-IF
031400     END-READ.
031500 151-COPIAR-UNA-TRANSACCION-E.  EXIT.
031600
031700*----------------------------------------------------------------*
031800 160-COPIAR-DETALLES SECTION.
031900     OPEN OUTPUT STGITEM
032000     PERFORM 161-COPIAR-UN-DETALLE UNTIL FIN-RAWITEM
032100     CLOSE STGITEM.
032200 160-COPIAR-DETALLES-E.  EXIT.
032300
032400 161-COPIAR-UN-DETALLE SECTION.
032500     READ RAWITEM
032600         AT END
032700             MOVE 'Y' TO WKS-FIN-RAWITEM
032800         NOT AT END
032900             ADD 1 TO WKS-ITM-LEIDOS
033000             MOVE ITEM-REGISTRO TO STGITEM-REGISTRO
033100             WRITE STGITEM-REGISTRO
033200             IF FS-STGITEM = 0
033300                ADD 1 TO WKS-ITM-CARGADOS
033400             END-IF
033500     END-READ.
033600 161-COPIAR-UN-DETALLE-E.  EXIT.
033700
033800*----------------------------------------------------------------*
033900*    CUATRO TABLAS, CUATRO BANDERAS DE CUADRE, UNA GENERAL.      *
034000*----------------------------------------------------------------*
034100 170-VALIDAR-CUADRE SECTION.
034200     IF WKS-CLI-LEIDOS = WKS-CLI-CARGADOS
034300        MOVE 'Y' TO WKS-CUADRA-CLI
034400     END-IF
034500     IF WKS-PRD-LEIDOS = WKS-PRD-CARGADOS
034600        MOVE 'Y' TO WKS-CUADRA-PRD
034700     END-IF
034800     IF WKS-TRN-LEIDOS = WKS-TRN-CARGADOS
034900        MOVE 'Y' TO WKS-CUADRA-TRN
035000     END-IF
035100     IF WKS-ITM-LEIDOS = WKS-ITM-CARGADOS
035200        MOVE 'Y' TO WKS-CUADRA-ITM
035300     END-IF
035400     IF CUADRA-CLI AND CUADRA-PRD AND CUADRA-TRN AND CUADRA-ITM
035500        MOVE 'Y' TO WKS-CUADRE-GENERAL
035600     END-IF.
035700 170-VALIDAR-CUADRE-E.  EXIT.
035800
035900*----------------------------------------------------------------*
036000*    SI EL CUADRE GENERAL FALLA SE VACIA EL STAGING DE NUEVO,    *
036100*    SIMULANDO EL ROLLBACK DE LA CARGA ORIGINAL, Y SE ABANDONA.  *
036200*----------------------------------------------------------------*
036300 180-VERIFICAR-ABANDONO SECTION.
036400     IF NOT CUADRE-GENERAL-OK
036500        PERFORM 120-TRUNCAR-STAGING
036600     END-IF.
036700 180-VERIFICAR-ABANDONO-E.  EXIT.
036800
036900*----------------------------------------------------------------*
037000 190-ESCRIBIR-RESUMEN SECTION.
037100     MOVE 'RESUMEN ECBAT010 - INGESTA A STAGING'
037200                                 TO SUMRPT-LINEA
037300     WRITE SUMRPT-LINEA
037400     MOVE SPACES                TO SUMRPT-LINEA
037500     WRITE SUMRPT-LINEA
037600
037700     MOVE 'CLIENTES'            TO WKS-L-ETIQUETA
037800     MOVE WKS-CLI-LEIDOS        TO WKS-L-LEIDOS-E
037900     MOVE WKS-CLI-CARGADOS      TO WKS-L-CARGADOS-E
038000     IF WKS-CLI-CARGADOS = 0
038100        MOVE 'SKIPPED'          TO WKS-L-ESTADO
038200     ELSE
038300        MOVE 'SUCCESS'          TO WKS-L-ESTADO
038400     END-IF
038500     MOVE WKS-LINEA-RESUMEN     TO SUMRPT-LINEA
038600     WRITE SUMRPT-LINEA
038700
038800     MOVE 'PRODUCTOS'           TO WKS-L-ETIQUETA
038900     MOVE WKS-PRD-LEIDOS        TO WKS-L-LEIDOS-E
039000     MOVE WKS-PRD-CARGADOS      TO WKS-L-CARGADOS-E
039100     IF WKS-PRD-CARGADOS = 0
039200        MOVE 'SKIPPED'          TO WKS-L-ESTADO
039300     ELSE
039400        MOVE 'SUCCESS'          TO WKS-L-ESTADO
039500     END-IF
039600     MOVE WKS-LINEA-RESUMEN     TO SUMRPT-LINEA
039700     WRITE SUMRPT-LINEA
039800
039900     MOVE 'TRANSACCIONES'       TO WKS-L-ETIQUETA
040000     MOVE WKS-TRN-LEIDOS        TO WKS-L-LEIDOS-E
040100     MOVE WKS-TRN-CARGADOS      TO WKS-L-CARGADOS-E
040200     IF WKS-TRN-CARGADOS = 0
040300        MOVE 'SKIPPED'          TO WKS-L-ESTADO
040400     ELSE
040500        MOVE 'SUCCESS'          TO WKS-L-ESTADO
040600     END-IF
040700     MOVE WKS-LINEA-RESUMEN     TO SUMRPT-LINEA
040800     WRITE SUMRPT-LINEA
040900
041000     MOVE 'DETALLES'            TO WKS-L-ETIQUETA
041100     MOVE WKS-ITM-LEIDOS        TO WKS-L-LEIDOS-E
041200     MOVE WKS-ITM-CARGADOS      TO WKS-L-CARGADOS-E
041300     IF WKS-ITM-CARGADOS = 0
041400        MOVE 'SKIPPED'          TO WKS-L-ESTADO
041500     ELSE
041600        MOVE 'SUCCESS'          TO WKS-L-ESTADO
041700     END-IF
041800     MOVE WKS-LINEA-RESUMEN     TO SUMRPT-LINEA
041900     WRITE SUMRPT-LINEA
042000
042100     MOVE SPACES                TO SUMRPT-LINEA
042200     WRITE SUMRPT-LINEA
042300     MOVE 'VALIDACION DE CUADRE, ENTRADA CONTRA STAGING:'         EC-0021 
042400                                 TO SUMRPT-LINEA                  EC-0021 
042500     WRITE SUMRPT-LINEA                                           EC-0021 
042600
042700     MOVE 'CUADRE CLIENTES'     TO WKS-L-ETIQUETA                 EC-0021 
042800     MOVE WKS-CLI-LEIDOS        TO WKS-L-LEIDOS-E                 EC-0021 
042900     MOVE WKS-CLI-CARGADOS      TO WKS-L-CARGADOS-E               EC-0021 
043000     IF CUADRA-CLI                                                EC-0021 
043100        MOVE 'MATCH'            TO WKS-L-ESTADO                   EC-0021 
043200     ELSE                                                         EC-0021 
043300        MOVE 'MISMATCH'         TO WKS-L-ESTADO                   EC-0021 
043400     END-IF                                                       EC-0021 
043500     MOVE WKS-LINEA-RESUMEN     TO SUMRPT-LINEA                   EC-0021 
043600     WRITE SUMRPT-LINEA                                           EC-0021 
043700
043800     MOVE 'CUADRE PRODUCTOS'    TO WKS-L-ETIQUETA                 EC-0021 
043900     MOVE WKS-PRD-LEIDOS        TO WKS-L-LEIDOS-E                 EC-0021 
044000     MOVE WKS-PRD-CARGADOS      TO WKS-L-CARGADOS-E               EC-0021 
044100     IF CUADRA-PRD                                                EC-0021 
044200        MOVE 'MATCH'            TO WKS-L-ESTADO                   EC-0021 
044300     ELSE                                                         EC-0021 
044400        MOVE 'MISMATCH'         TO WKS-L-ESTADO                   EC-0021 
044500     END-IF                                                       EC-0021 
044600     MOVE WKS-LINEA-RESUMEN     TO SUMRPT-LINEA                   EC-0021 
044700     WRITE SUMRPT-LINEA                                           EC-0021 
044800
044900     MOVE 'CUADRE TRANSACCION'  TO WKS-L-ETIQUETA                 EC-0021 
045000     MOVE WKS-TRN-LEIDOS        TO WKS-L-LEIDOS-E                 EC-0021 
045100     MOVE WKS-TRN-CARGADOS      TO WKS-L-CARGADOS-E               EC-0021 
045200     IF CUADRA-TRN                                                EC-0021 
045300        MOVE 'MATCH'            TO WKS-L-ESTADO                   EC-0021 
045400     ELSE                                                         EC-0021 
045500        MOVE 'MISMATCH'         TO WKS-L-ESTADO                   EC-0021 
045600     END-IF                                                       EC-0021 
045700     MOVE WKS-LINEA-RESUMEN     TO SUMRPT-LINEA                   EC-0021 
045800     WRITE SUMRPT-LINEA                                           EC-0021 
045900
046000     MOVE 'CUADRE DETALLES'     TO WKS-L-ETIQUETA                 EC-0021 
046100     MOVE WKS-ITM-LEIDOS        TO WKS-L-LEIDOS-E                 EC-0021 
046200     MOVE WKS-ITM-CARGADOS      TO WKS-L-CARGADOS-E               EC-0021 
046300     IF CUADRA-ITM                                                EC-0021 
046400        MOVE 'MATCH'            TO WKS-L-ESTADO                   EC-0021 
046500     ELSE                                                         EC-0021 
046600        MOVE 'MISMATCH'         TO WKS-L-ESTADO                   EC-0021 
046700     END-IF                                                       EC-0021 
046800     MOVE WKS-LINEA-RESUMEN     TO SUMRPT-LINEA                   EC-0021 
046900     WRITE SUMRPT-LINEA                                           EC-0021 
047000
047100     MOVE SPACES                TO SUMRPT-LINEA
047200     WRITE SUMRPT-LINEA
047300     IF CUADRE-GENERAL-OK
047400        MOVE 'ESTADO GENERAL   : EXITOSO' TO SUMRPT-LINEA
047500     ELSE
047600        MOVE 'ESTADO GENERAL   : FALLIDO - STAGING VACIADO'
047700                                 TO SUMRPT-LINEA
047800     END-IF
047900     WRITE SUMRPT-LINEA.
048000 190-ESCRIBIR-RESUMEN-E.  EXIT.
048100
048200*----------------------------------------------------------------*
048300 900-CERRAR-ARCHIVOS SECTION.
048400     CLOSE RAWCUST RAWPROD RAWTRAN RAWITEM SUMRPT.
048500 900-CERRAR-ARCHIVOS-E.  EXIT.
048600*----------------------------------------------------------------*EC-0025
048700*    RUTINA UNICA DE ABEND.  110-ABRIR-ARCHIVOS LLEGA AQUI POR   *EC-0025
048800*    GO TO CUANDO UN FILE STATUS SALE MAL; NO SE REGRESA.        *EC-0025
048900*----------------------------------------------------------------*EC-0025
049000 990-ABEND-RUTINA SECTION.                                       EC-0025
049100     MOVE WKS-ABEND-RC TO RETURN-CODE                            EC-0025
049200     STOP RUN.                                                   EC-0025
049300 990-ABEND-RUTINA-E.  EXIT.                                      EC-0025
