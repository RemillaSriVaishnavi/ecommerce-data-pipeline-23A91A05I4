000100******************************************************************
000200*    ECCLIE  -  LAYOUT DE CLIENTE (RAW / STAGING / PRODUCCION)   *
000300*    UN SOLO LAYOUT PARA LOS TRES NIVELES DEL PIPELINE NOCTURNO  *
000400******************************************************************
000500*    1988-02-11  EDRD  EC-0001  VERSION INICIAL DEL LAYOUT       *
000600******************************************************************
000700 01  CLIE-REGISTRO.
000800     05  CLIE-CUSTOMER-ID        PIC X(08).
000900     05  CLIE-FIRST-NAME         PIC X(20).
001000     05  CLIE-LAST-NAME          PIC X(20).
001100     05  CLIE-EMAIL              PIC X(40).
001200     05  CLIE-PHONE              PIC X(20).
001300     05  CLIE-REGISTRATION-DATE  PIC X(10).
001400     05  CLIE-CITY               PIC X(20).
001500     05  CLIE-STATE              PIC X(20).
001600     05  CLIE-COUNTRY            PIC X(15).
001700     05  CLIE-AGE-GROUP          PIC X(06).
001800     05  FILLER                  PIC X(01).
