000100******************************************************************
000200*    ECADAI  -  AGREGADO DIARIO DE VENTAS (CORTE POR DATE-KEY)   *
000300******************************************************************
000400*    1988-03-02  EDRD  EC-0002  VERSION INICIAL DEL LAYOUT       *
000500******************************************************************
000600 01  ADIA-REGISTRO.
000700     05  ADIA-DATE-KEY           PIC 9(08).
000800     05  ADIA-TRANSACTION-COUNT  PIC 9(07).
000900     05  ADIA-TOTAL-REVENUE      PIC S9(09)V99.
001000     05  ADIA-TOTAL-PROFIT       PIC S9(09)V99.
001100     05  ADIA-UNIQUE-CUSTOMERS   PIC 9(06).
001200     05  FILLER                  PIC X(01).
