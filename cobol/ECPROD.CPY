000100******************************************************************
000200*    ECPROD  -  LAYOUT DE PRODUCTO (RAW / STAGING)               *
000300******************************************************************
000400*    1988-02-11  EDRD  EC-0001  VERSION INICIAL DEL LAYOUT       *
000500******************************************************************
000600 01  PROD-REGISTRO.
000700     05  PROD-PRODUCT-ID         PIC X(08).
000800     05  PROD-PRODUCT-NAME       PIC X(25).
000900     05  PROD-CATEGORY           PIC X(15).
001000     05  PROD-SUB-CATEGORY       PIC X(15).
001100     05  PROD-PRICE              PIC S9(05)V99.
001200     05  PROD-COST               PIC S9(05)V99.
001300     05  PROD-BRAND              PIC X(25).
001400     05  PROD-STOCK-QUANTITY     PIC 9(05).
001500     05  PROD-SUPPLIER-ID        PIC X(06).
001600     05  FILLER                  PIC X(01).
