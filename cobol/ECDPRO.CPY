000100******************************************************************
000200*    ECDPRO  -  DIMENSION DE PRODUCTO (VERSION VIGENTE)          *
000300******************************************************************
000400*    1988-03-02  EDRD  EC-0002  VERSION INICIAL DEL LAYOUT       *
000500******************************************************************
000600 01  DPRO-REGISTRO.
000700     05  DPRO-PRODUCT-KEY        PIC 9(06).
000800     05  DPRO-PRODUCT-ID         PIC X(08).
000900     05  DPRO-PRODUCT-NAME       PIC X(25).
001000     05  DPRO-CATEGORY           PIC X(15).
001100     05  DPRO-SUB-CATEGORY       PIC X(15).
001200     05  DPRO-BRAND              PIC X(25).
001300     05  DPRO-PRICE-RANGE        PIC X(09).
001400     05  DPRO-EFFECTIVE-DATE     PIC X(10).
001500     05  DPRO-END-DATE           PIC X(10).
001600     05  DPRO-IS-CURRENT         PIC X(01).
001700     05  FILLER                  PIC X(01).
