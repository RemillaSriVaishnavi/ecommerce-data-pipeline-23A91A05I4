000100******************************************************************
000200*    ECPRDP  -  LAYOUT DE PRODUCTO EN PRODUCCION                 *
000300*    AGREGA MARGEN DE UTILIDAD Y CATEGORIA DE PRECIO DERIVADOS   *
000400*    POR ECBAT020 EN LA LIMPIEZA DE STAGING-TO-PROD.             *
000500******************************************************************
000600*    1988-02-11  EDRD  EC-0001  VERSION INICIAL DEL LAYOUT       *
000700******************************************************************
000800 01  PRDP-REGISTRO.
000900     05  PRDP-PRODUCT-ID         PIC X(08).
001000     05  PRDP-PRODUCT-NAME       PIC X(25).
001100     05  PRDP-CATEGORY           PIC X(15).
001200     05  PRDP-SUB-CATEGORY       PIC X(15).
001300     05  PRDP-PRICE              PIC S9(05)V99.
001400     05  PRDP-COST               PIC S9(05)V99.
001500     05  PRDP-BRAND              PIC X(25).
001600     05  PRDP-STOCK-QUANTITY     PIC 9(05).
001700     05  PRDP-SUPPLIER-ID        PIC X(06).
001800     05  PRDP-PROFIT-MARGIN      PIC S9(03)V99.
001900     05  PRDP-PRICE-CATEGORY     PIC X(09).
002000     05  FILLER                  PIC X(01).
